000010*****************************************************************         
000020*                                                               *         
000030*  PROGRAM:   BKTSTRPT                                         *          
000040*  FUNCTION:  NIGHTLY TENNIS SIGNAL BACKTEST / SETTLEMENT STEP  *         
000050*                                                               *         
000060*****************************************************************         
000070 IDENTIFICATION DIVISION.                                                 
000080 PROGRAM-ID.    BKTSTRPT.                                                 
000090 AUTHOR.        R T HALVORSEN.                                            
000100 INSTALLATION.  MIDTOWN SPORTS ANALYTICS GRP - SYSTEMS DEPT.              
000110 DATE-WRITTEN.  03/21/89.                                                 
000120 DATE-COMPILED.                                                           
000130 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000140*                                                                         
000150*****************************************************************         
000160*  C H A N G E   L O G                                          *         
000170*****************************************************************         
000180* 03/21/89  RTH  ORIG REQ #TB-115  INITIAL CODING - RESULTS               
000190* 03/21/89  RTH  LOOKUP, STAKE/SETTLE, BANKROLL, LEDGER, REPORT.          
000200* 04/09/89  RTH  REQ #TB-119  STAKE NOW CLAMPED TO 10.00-1000.00          
000210* 04/09/89  RTH  AND CAPPED AT 95 PCT OF CURRENT BANKROLL.                
000220* 09/14/90  DKL  REQ #TB-152  ARBITRAGE AND BLANK-WINNER SIGNALS          
000230* 09/14/90  DKL  NOW SETTLE AS A PUSH, NO BANKROLL CHANGE.                
000240* 03/02/92  RTH  REQ #TB-171  ADDED PER-CONFIDENCE-LEVEL CONTROL          
000250* 03/02/92  RTH  BREAK SECTION TO THE BACKTEST REPORT.                    
000260* 07/07/93  MFZ  REQ #TB-202  ADDED UPSI-0 TRACE SWITCH AND THE           
000270* 07/07/93  MFZ  BET-TRACE-AREA OVERLAY FOR DESK DEBUGGING RUNS.          
000280* 12/01/94  MFZ  REQ #TB-218  MAX DRAWDOWN NOW CARRIED AS THE             
000290* 12/01/94  MFZ  LARGEST PEAK-RELATIVE DEFICIT, NEVER NEGATIVE.           
000300* 01/08/99  PQR  Y2K REQ #TB-289  DATE-WRITTEN FIELD ON THIS              
000310* 01/08/99  PQR  HEADER REVIEWED - NO DATE ARITHMETIC ANYWHERE            
000320* 01/08/99  PQR  IN THIS PROGRAM.  NO CHANGE REQUIRED.  CLOSED.           
000330* 02/19/02  NGT  REQ #TB-311  RESULTS TABLE PADDED WITH HIGH-             
000340* 02/19/02  NGT  VALUES BEYOND THE LOADED COUNT SO SEARCH ALL             
000350* 02/19/02  NGT  NEVER MATCHES AN UNUSED SLOT.                            
000360*****************************************************************         
000370*                                                                         
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SPECIAL-NAMES.                                                           
000410     C01 IS TOP-OF-FORM                                                   
000420     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
000430            OFF STATUS IS TRACE-SWITCH-OFF                                
000440     CLASS NUMERIC-ODDS-CLASS IS "0" THRU "9".                            
000450*                                                                         
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            
000480     SELECT SIGNAL-IN-FILE ASSIGN TO SIGNALS                              
000490     ORGANIZATION IS SEQUENTIAL.                                          
000500*                                                                         
000510     SELECT RESULT-IN-FILE ASSIGN TO RESULTS                              
000520     ORGANIZATION IS SEQUENTIAL.                                          
000530*                                                                         
000540     SELECT BET-OUT-FILE ASSIGN TO BETLEDGR                               
000550     ORGANIZATION IS SEQUENTIAL.                                          
000560*                                                                         
000570     SELECT RPT-FILE ASSIGN TO RPTFILE                                    
000580     ORGANIZATION IS SEQUENTIAL.                                          
000590*                                                                         
000600* TBJOB02                                                                 
000610* //BKTSTRJ  JOB 2,NOTIFY=&SYSUID                                         
000620* //**************************************************************        
000630* //  STEP 2 OF THE NIGHTLY TENNIS VALUE-BET PIPELINE.                    
000640* //  CONSUMES THE SIGNALS DD WRITTEN BY STEP 1 (VALUEBET) AND            
000650* //  THE RESULTS FEED, SETTLES EACH SIGNAL, WRITES THE BET               
000660* //  LEDGER AND THE BACKTEST REPORT.  RUN AFTER VALUEBET.                
000670* //**************************************************************        
000680* //COBRUN  EXEC IGYWCL                                                   
000690* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(BKTSTRPT),DISP=SHR                
000700* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(BKTSTRPT),DISP=SHR                  
000710* //**************************************************************        
000720* //RUN     EXEC PGM=BKTSTRPT,PARM='UPSI=0'                               
000730* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
000740* //SIGNALS   DD DSN=TENNIS.DAILY.SIGNALS,DISP=SHR                        
000750* //RESULTS   DD DSN=TENNIS.DAILY.RESULTS,DISP=SHR                        
000760* //BETLEDGR  DD DSN=TENNIS.DAILY.BETLEDGR,DISP=(NEW,CATLG)               
000770* //RPTFILE   DD DSN=&SYSUID..OUTPUT(BKTSTRPT),DISP=SHR                   
000780* //SYSOUT    DD SYSOUT=*,OUTLIM=15000                                    
000790* //CEEDUMP   DD DUMMY                                                    
000800* //**************************************************************        
000810*                                                                         
000820 DATA DIVISION.                                                           
000830 FILE SECTION.                                                            
000840*                                                                         
000850* RANKED SIGNAL FEED FROM STEP 1 - ALREADY IN RANK ORDER, SO              
000860* NO RESORT IS NEEDED HERE.  200 BYTE FIXED TEXT RECORD.                  
000870 FD  SIGNAL-IN-FILE RECORD CONTAINS 200 CHARACTERS                        
000880                    RECORDING MODE F.                                     
000890 01  SIGNAL-IN-REC.                                                       
000900     05  SI-MATCH-ID          PIC X(20).                                  
000910     05  SI-TOURNAMENT        PIC X(30).                                  
000920     05  SI-PLAYER1           PIC X(25).                                  
000930     05  SI-PLAYER2           PIC X(25).                                  
000940     05  SI-SIGNAL-TYPE       PIC X(10).                                  
000950     05  SI-RECOMMENDED-BET   PIC X(10).                                  
000960     05  SI-PLAYER-NAME       PIC X(25).                                  
000970     05  SI-ODDS              PIC 9(03)V99.                               
000980     05  SI-IMPLIED-PROB      PIC V9(04).                                 
000990     05  SI-EXPECTED-VALUE    PIC S9V9(04).                               
001000     05  SI-KELLY             PIC V9(04).                                 
001010     05  SI-RECOMMENDED-STAKE PIC V9(04).                                 
001020     05  SI-CONFIDENCE-SCORE  PIC V9(04).                                 
001030     05  SI-CONFIDENCE-LEVEL  PIC X(06).                                  
001040     05  SI-RANK              PIC 9(04).                                  
001050     05  SI-PRIORITY          PIC X(06).                                  
001060     05  FILLER               PIC X(13).                                  
001070*                                                                         
001080* HISTORICAL RESULT FEED - 55 BYTE FIXED TEXT RECORD.  WINNER             
001090* IS CARRIED ONE BYTE SHORT OF THE DESK'S 25 SO A FILLER BYTE             
001100* CAN CLOSE OUT THE RECORD - SEE REQ #TB-115.                             
001110 FD  RESULT-IN-FILE RECORD CONTAINS 55 CHARACTERS                         
001120                    RECORDING MODE F.                                     
001130 01  RESULT-IN-REC.                                                       
001140     05  RI-MATCH-ID          PIC X(20).                                  
001150     05  RI-STATUS            PIC X(10).                                  
001160     05  RI-WINNER            PIC X(24).                                  
001170     05  FILLER               PIC X(01).                                  
001180*                                                                         
001190* SETTLED BET LEDGER OUTPUT - FEEDS THE FINANCE DESK'S OWN                
001200* RECONCILIATION RUN.  100 BYTE FIXED TEXT RECORD.                        
001210 FD  BET-OUT-FILE RECORD CONTAINS 100 CHARACTERS                          
001220                  RECORDING MODE F.                                       
001230 01  BET-OUT-REC.                                                         
001240     05  BO-MATCH-ID          PIC X(20).                                  
001250     05  BO-PLAYER-NAME       PIC X(25).                                  
001260     05  BO-ODDS              PIC 9(03)V99.                               
001270     05  BO-STAKE             PIC 9(07)V99.                               
001280     05  BO-RESULT            PIC X(04).                                  
001290     05  BO-PAYOUT            PIC S9(07)V99.                              
001300     05  BO-BANKROLL-AFTER    PIC S9(09)V99.                              
001310     05  BO-CONF-LEVEL        PIC X(06).                                  
001320     05  BO-EXPECTED-VALUE    PIC S9V9(04).                               
001330     05  FILLER               PIC X(06).                                  
001340*                                                                         
001350* DEBUG-TRACE OVERLAY - DUMPED BY 995-TRACE-DUMP WHEN THE RUN             
001360* IS SUBMITTED PARM='UPSI=1'.  SEE REQ #TB-202.                           
001370 01  BET-TRACE-AREA REDEFINES BET-OUT-REC.                                
001380     05  BT-RAW-IMAGE         PIC X(100).                                 
001390*                                                                         
001400* BACKTEST REPORT - 132 COLUMN PRINT RECORD.                              
001410 FD  RPT-FILE RECORD CONTAINS 132 CHARACTERS                              
001420              RECORDING MODE F.                                           
001430 01  RPT-LINE                 PIC X(132).                                 
001440*                                                                         
001450 WORKING-STORAGE SECTION.                                                 
001460*                                                                         
001470*****************************************************************         
001480*  HISTORICAL RESULTS TABLE - LOADED ONCE, SORTED ASCENDING ON   *        
001490*  MATCH-ID, SEARCHED BY SEARCH ALL (BINARY SEARCH) FOR EVERY    *        
001500*  SIGNAL.  UNUSED SLOTS BEYOND THE LOADED COUNT ARE LEFT AT     *        
001510*  HIGH-VALUES SO THEY SORT TO THE BOTTOM AND NEVER MATCH.       *        
001520*****************************************************************         
001530 01  RESULTS-TAB.                                                         
001540     05  RESULTS-ENTRY OCCURS 5000 TIMES                                  
001550             ASCENDING KEY IS RR-MATCH-ID                                 
001560             INDEXED BY RR-IDX.                                           
001570         10  RR-MATCH-ID      PIC X(20) VALUE HIGH-VALUES.                
001580         10  RR-STATUS        PIC X(10).                                  
001590         10  RR-WINNER        PIC X(24).                                  
001600         10  FILLER           PIC X(01).                                  
001610*                                                                         
001620 01  WS-RESULTS-SWAP.                                                     
001630     05  RW-MATCH-ID          PIC X(20).                                  
001640     05  RW-STATUS            PIC X(10).                                  
001650     05  RW-WINNER            PIC X(24).                                  
001660     05  FILLER               PIC X(01).                                  
001670*                                                                         
001680*****************************************************************         
001690*  IN-MEMORY LEDGER TABLE - BUILT WHILE SETTLING SIGNALS, USED   *        
001700*  AGAIN TO PRINT REPORT SECTION 3 AFTER THE FINAL METRICS ARE   *        
001710*  KNOWN, WITHOUT RE-OPENING THE BETLEDGR DD.                    *        
001720*****************************************************************         
001730 01  WS-LEDGER-TAB.                                                       
001740     05  WS-LEDGER-ENTRY OCCURS 5000 TIMES.                               
001750         10  LT-MATCH-ID      PIC X(20).                                  
001760         10  LT-PLAYER-NAME   PIC X(25).                                  
001770         10  LT-ODDS          PIC 9(03)V99.                               
001780         10  LT-STAKE         PIC 9(07)V99.                               
001790         10  LT-RESULT        PIC X(04).                                  
001800         10  LT-PAYOUT        PIC S9(07)V99.                              
001810         10  LT-BANKROLL      PIC S9(09)V99.                              
001820         10  LT-CONF-LEVEL    PIC X(06).                                  
001830         10  FILLER           PIC X(02).                                  
001840*                                                                         
001850*****************************************************************         
001860*  PER-CONFIDENCE-LEVEL ACCUMULATORS - HIGH, MEDIUM, LOW, IN     *        
001870*  THAT ORDER.  THE REDEFINES BELOW LETS 750-PRINT-LEVEL-BREAK   *        
001880*  WALK THE THREE GROUPS WITH A SUBSCRIPT INSTEAD OF THREE       *        
001890*  SEPARATE PARAGRAPHS.  REQ #TB-171.                            *        
001900*****************************************************************         
001910 01  WS-LEVEL-TOTALS.                                                     
001920     05  WS-HIGH-BETS         PIC 9(06)        COMP VALUE ZERO.           
001930     05  WS-HIGH-WINS         PIC 9(06)        COMP VALUE ZERO.           
001940     05  WS-HIGH-PAYOUT       PIC S9(09)V99    COMP VALUE ZERO.           
001950     05  WS-MED-BETS          PIC 9(06)        COMP VALUE ZERO.           
001960     05  WS-MED-WINS          PIC 9(06)        COMP VALUE ZERO.           
001970     05  WS-MED-PAYOUT        PIC S9(09)V99    COMP VALUE ZERO.           
001980     05  WS-LOW-BETS          PIC 9(06)        COMP VALUE ZERO.           
001990     05  WS-LOW-WINS          PIC 9(06)        COMP VALUE ZERO.           
002000     05  WS-LOW-PAYOUT        PIC S9(09)V99    COMP VALUE ZERO.           
002010*                                                                         
002020 01  WS-LEVEL-TOTALS-TAB REDEFINES WS-LEVEL-TOTALS.                       
002030     05  WS-LVL-ENTRY OCCURS 3 TIMES.                                     
002040         10  WS-LVL-BETS      PIC 9(06)        COMP.                      
002050         10  WS-LVL-WINS      PIC 9(06)        COMP.                      
002060         10  WS-LVL-PAYOUT    PIC S9(09)V99    COMP.                      
002070*                                                                         
002080 01  WS-LVL-NAME-TAB.                                                     
002090     05  FILLER               PIC X(06) VALUE "HIGH".                     
002100     05  FILLER               PIC X(06) VALUE "MEDIUM".                   
002110     05  FILLER               PIC X(06) VALUE "LOW".                      
002120 01  WS-LVL-NAMES REDEFINES WS-LVL-NAME-TAB.                              
002130     05  WS-LVL-NAME OCCURS 3 TIMES PIC X(06).                            
002140*                                                                         
002150*****************************************************************         
002160*  REPORT HEADER BANNER - BUILT AS SEPARATE LINES, THEN RE-      *        
002170*  DEFINED AS AN OCCURS TABLE OF LINE IMAGES SO 710-PRINT-       *        
002180*  HEADER CAN WRITE THEM IN A LOOP.  SAME IDIOM AS TOPACCTS.     *        
002190*****************************************************************         
002200 01  RPT-HEADER-LINES.                                                    
002210     02  RH-LN1.                                                          
002220         03  FILLER           PIC X(46)                                   
002230             VALUE "TENNIS VALUE-BET BACKTEST SETTLEMENT REPORT".         
002240         03  FILLER           PIC X(86) VALUE SPACES.                     
002250     02  RH-LN2.                                                          
002260         03  FILLER           PIC X(30)                                   
002270             VALUE "PROGRAM BKTSTRPT - STEP 2 OF 2".                      
002280         03  FILLER           PIC X(102) VALUE SPACES.                    
002290     02  RH-LN3.                                                          
002300         03  FILLER           PIC X(132) VALUE ALL "=".                   
002310 01  FILLER REDEFINES RPT-HEADER-LINES.                                   
002320     02  RPT-HDR-LN OCCURS 3 TIMES PIC X(132).                            
002330*                                                                         
002340*****************************************************************         
002350*  WORKING PRINT LINES FOR THE DYNAMIC REPORT SECTIONS.          *        
002360*****************************************************************         
002370 01  WS-STAT-LINE.                                                        
002380     05  FILLER               PIC X(02) VALUE SPACES.                     
002390     05  SL-LABEL             PIC X(40).                                  
002400     05  SL-VALUE             PIC X(30).                                  
002410     05  FILLER               PIC X(60) VALUE SPACES.                     
002420*                                                                         
002430 01  WS-DETAIL-LINE.                                                      
002440     05  FILLER               PIC X(02) VALUE SPACES.                     
002450     05  DL-MATCH-ID          PIC X(20).                                  
002460     05  FILLER               PIC X(01) VALUE SPACE.                      
002470     05  DL-PLAYER-NAME       PIC X(25).                                  
002480     05  FILLER               PIC X(01) VALUE SPACE.                      
002490     05  DL-ODDS              PIC ZZ9.99.                                 
002500     05  FILLER               PIC X(02) VALUE SPACES.                     
002510     05  DL-STAKE             PIC ZZZ,ZZ9.99.                             
002520     05  FILLER               PIC X(02) VALUE SPACES.                     
002530     05  DL-RESULT            PIC X(04).                                  
002540     05  FILLER               PIC X(02) VALUE SPACES.                     
002550     05  DL-PAYOUT            PIC -ZZZ,ZZ9.99.                            
002560     05  FILLER               PIC X(02) VALUE SPACES.                     
002570     05  DL-BANKROLL          PIC -ZZZ,ZZZ,ZZ9.99.                        
002580     05  FILLER               PIC X(29) VALUE SPACES.                     
002590*                                                                         
002600 01  WS-LEVEL-LINE.                                                       
002610     05  FILLER               PIC X(02) VALUE SPACES.                     
002620     05  LL-LEVEL             PIC X(08).                                  
002630     05  FILLER               PIC X(02) VALUE SPACES.                     
002640     05  FILLER               PIC X(07) VALUE "BETS:  ".                  
002650     05  LL-BETS              PIC ZZZ,ZZ9.                                
002660     05  FILLER               PIC X(03) VALUE SPACES.                     
002670     05  FILLER               PIC X(11) VALUE "WIN RATE:  ".              
002680     05  LL-WINRATE           PIC .9999.                                  
002690     05  FILLER               PIC X(03) VALUE SPACES.                     
002700     05  FILLER               PIC X(14) VALUE "TOTAL PAYOUT: ".           
002710     05  LL-PAYOUT            PIC -ZZZ,ZZZ,ZZ9.99.                        
002720     05  FILLER               PIC X(03) VALUE SPACES.                     
002730     05  FILLER               PIC X(12) VALUE "AVG PAYOUT: ".             
002740     05  LL-AVG-PAYOUT        PIC -ZZZ,ZZ9.99.                            
002750     05  FILLER               PIC X(29) VALUE SPACES.                     
002760*                                                                         
002770*****************************************************************         
002780*  SETTLEMENT PARAMETERS.                                       *         
002790*****************************************************************         
002800 01  WS-PARAMETERS.                                                       
002810     05  WS-START-BANKROLL    PIC S9(09)V99 VALUE 10000.00.               
002820     05  WS-COMMISSION-RATE   PIC V9(04)    VALUE .0500.                  
002830     05  WS-MIN-BET           PIC 9(07)V99  VALUE 0000010.00.             
002840     05  WS-MAX-BET           PIC 9(07)V99  VALUE 0001000.00.             
002850     05  WS-STAKE-CAP-PCT     PIC V9(04)    VALUE .9500.                  
002860     05  FILLER               PIC X(05) VALUE SPACES.                     
002870*                                                                         
002880*****************************************************************         
002890*  BANKROLL, DRAWDOWN AND COUNTERS.                              *        
002900*****************************************************************         
002910 01  WS-BANKROLL              PIC S9(09)V99 COMP VALUE ZERO.              
002920 01  WS-PEAK-BANKROLL         PIC S9(09)V99 COMP VALUE ZERO.              
002930 01  WS-DRAWDOWN-NOW          PIC V9(04)    COMP VALUE ZERO.              
002940 01  WS-MAX-DRAWDOWN          PIC V9(04)    COMP VALUE ZERO.              
002950*                                                                         
002960 01  WS-COUNTERS.                                                         
002970     05  WS-SIG-READ-CT       PIC 9(06)     COMP VALUE ZERO.              
002980     05  WS-SKIP-NO-RESULT-CT PIC 9(06)     COMP VALUE ZERO.              
002990     05  WS-SKIP-STAKE-CT     PIC 9(06)     COMP VALUE ZERO.              
003000     05  WS-BET-CT            PIC 9(06)     COMP VALUE ZERO.              
003010     05  WS-WIN-CT            PIC 9(06)     COMP VALUE ZERO.              
003020     05  WS-LOSS-CT           PIC 9(06)     COMP VALUE ZERO.              
003030     05  WS-PUSH-CT           PIC 9(06)     COMP VALUE ZERO.              
003040     05  WS-RESULT-CT         PIC 9(06)     COMP VALUE ZERO.              
003050     05  WS-RS-SUB1           PIC 9(06)     COMP VALUE ZERO.              
003060     05  WS-RS-SUB2           PIC 9(06)     COMP VALUE ZERO.              
003070     05  WS-LT-SUB            PIC 9(06)     COMP VALUE ZERO.              
003080     05  WS-LVL-SUB           PIC 9(02)     COMP VALUE ZERO.              
003090     05  FILLER               PIC X(02) VALUE SPACES.                     
003100*                                                                         
003110* SIGNAL SUMMARY ACCUMULATORS - REPORT SECTION 2, RECOMPUTED              
003120* FROM THE SIGNALS DD AS THEY ARE READ.                                   
003130 01  WS-SIGNAL-SUMMARY.                                                   
003140     05  WS-SUM-SIG-CT        PIC 9(06)        COMP VALUE ZERO.           
003150     05  WS-SUM-VB-CT         PIC 9(06)        COMP VALUE ZERO.           
003160     05  WS-SUM-ARB-CT        PIC 9(06)        COMP VALUE ZERO.           
003170     05  WS-SUM-HIGH-CT       PIC 9(06)        COMP VALUE ZERO.           
003180     05  WS-SUM-MED-CT        PIC 9(06)        COMP VALUE ZERO.           
003190     05  WS-SUM-LOW-CT        PIC 9(06)        COMP VALUE ZERO.           
003200     05  WS-SUM-VB-EV-TOTAL   PIC S9(04)V9(04) COMP VALUE ZERO.           
003210     05  WS-SUM-VB-EV-AVG     PIC S9(04)V9(04) COMP VALUE ZERO.           
003220     05  FILLER               PIC X(02) VALUE SPACES.                     
003230*                                                                         
003240* FINAL BACKTEST METRICS - REPORT SECTION 5.                              
003250 01  WS-FINAL-METRICS.                                                    
003260     05  WS-FIN-WIN-RATE      PIC V9(04)       COMP VALUE ZERO.           
003270     05  WS-FIN-STAKE-TOTAL   PIC S9(09)V99    COMP VALUE ZERO.           
003280     05  WS-FIN-PAYOUT-TOTAL  PIC S9(09)V99    COMP VALUE ZERO.           
003290     05  WS-FIN-RETURN        PIC S9(09)V99    COMP VALUE ZERO.           
003300     05  WS-FIN-ROI-PCT       PIC S9(05)V99    COMP VALUE ZERO.           
003310     05  WS-FIN-ODDS-TOTAL    PIC S9(09)V99    COMP VALUE ZERO.           
003320     05  WS-FIN-ODDS-AVG      PIC S9(03)V99    COMP VALUE ZERO.           
003330     05  WS-FIN-EV-TOTAL      PIC S9(04)V9(04) COMP VALUE ZERO.           
003340     05  WS-FIN-EV-AVG        PIC S9(04)V9(04) COMP VALUE ZERO.           
003350     05  WS-FIN-COMMISSION    PIC S9(09)V99    COMP VALUE ZERO.           
003360     05  FILLER               PIC X(02) VALUE SPACES.                     
003370*                                                                         
003380*****************************************************************         
003390*  WORK FIELDS FOR ONE SIGNAL'S SETTLEMENT.                      *        
003400*****************************************************************         
003410 01  WS-SETTLE-WORK.                                                      
003420     05  WS-FOUND-FLAG        PIC X VALUE "N".                            
003430         88  WS-RESULT-FOUND        VALUE "Y".                            
003440     05  WS-RESULT-STATUS     PIC X(10).                                  
003450     05  WS-RESULT-WINNER     PIC X(24).                                  
003460     05  WS-STAKE             PIC 9(07)V99 VALUE ZERO.                    
003470     05  WS-STAKE-CAP         PIC 9(09)V99 VALUE ZERO.                    
003480     05  WS-GROSS-PROFIT      PIC S9(07)V99 VALUE ZERO.                   
003490     05  WS-NET-PAYOUT        PIC S9(07)V99 VALUE ZERO.                   
003500     05  WS-SETTLE-RESULT     PIC X(04) VALUE SPACES.                     
003510     05  FILLER               PIC X(02) VALUE SPACES.                     
003520*                                                                         
003530* NUMERIC-EDITED WORK FIELDS - A COUNTER OR AMOUNT MUST PASS              
003540* THROUGH ONE OF THESE BEFORE IT CAN BE MOVED INTO THE                    
003550* ALPHANUMERIC SL-VALUE SLOT ON A REPORT LINE.                            
003560 01  WS-EDIT-FIELDS.                                                      
003570     05  WE-COUNT             PIC ZZZ,ZZZ,ZZ9.                            
003580     05  WE-MONEY             PIC -ZZZ,ZZZ,ZZ9.99.                        
003590     05  WE-RATE              PIC -.9999.                                 
003600     05  WE-EV                PIC -9999.9999.                             
003610     05  WE-ODDS              PIC -ZZ9.99.                                
003620     05  WE-PCT               PIC -ZZZZ9.99.                              
003630     05  FILLER               PIC X(02).                                  
003640*                                                                         
003650 01  SIGNAL-EOF-FLAG          PIC X VALUE "N".                            
003660     88  SIGNAL-EOF                    VALUE "Y".                         
003670 01  RESULT-EOF-FLAG          PIC X VALUE "N".                            
003680     88  RESULT-EOF                    VALUE "Y".                         
003690 01  WS-SHIFT-FLAG            PIC X VALUE "N".                            
003700     88  WS-KEEP-SHIFTING               VALUE "Y".                        
003710*                                                                         
003720 01  WS-TRACE-HDR             PIC X(40)                                   
003730                         VALUE "*** BKTSTRPT TRACE DUMP ***".             
003740*                                                                         
003750****************************************************************          
003760*                  PROCEDURE DIVISION                          *          
003770****************************************************************          
003780*                                                                         
003790 PROCEDURE DIVISION.                                                      
003800*                                                                         
003810 000-PRIMARY.                                                             
003820     PERFORM 010-OPEN-FILES                                               
003830     PERFORM 100-LOAD-RESULTS UNTIL RESULT-EOF                            
003840     PERFORM 150-SORT-RESULTS THRU 150-SORT-EXIT                          
003850     MOVE WS-START-BANKROLL TO WS-BANKROLL                                
003860     MOVE WS-START-BANKROLL TO WS-PEAK-BANKROLL                           
003870     PERFORM 200-PROCESS-SIGNALS UNTIL SIGNAL-EOF                         
003880     PERFORM 600-FINAL-METRICS                                            
003890     PERFORM 700-PRINT-HEADER                                             
003900             VARYING WS-LVL-SUB FROM 1 BY 1                               
003910             UNTIL WS-LVL-SUB IS GREATER THAN 3                           
003920     PERFORM 720-PRINT-SIGNAL-SUMMARY                                     
003930     PERFORM 730-PRINT-DETAIL-LINE                                        
003940             VARYING WS-LT-SUB FROM 1 BY 1                                
003950             UNTIL WS-LT-SUB IS GREATER THAN WS-BET-CT                    
003960     PERFORM 750-PRINT-LEVEL-BREAK                                        
003970             VARYING WS-LVL-SUB FROM 1 BY 1                               
003980             UNTIL WS-LVL-SUB IS GREATER THAN 3                           
003990     PERFORM 780-PRINT-FINAL-TOTALS                                       
004000     PERFORM 900-CLOSE-FILES                                              
004010     STOP RUN.                                                            
004020*                                                                         
004030 010-OPEN-FILES.                                                          
004040     OPEN INPUT SIGNAL-IN-FILE                                            
004050     OPEN INPUT RESULT-IN-FILE                                            
004060     OPEN OUTPUT BET-OUT-FILE                                             
004070     OPEN OUTPUT RPT-FILE.                                                
004080*                                                                         
004090* LOAD EVERY RESULT INTO THE TABLE - UNUSED SLOTS STAY AT THE             
004100* HIGH-VALUES THE TABLE WAS INITIALIZED WITH.                             
004110 100-LOAD-RESULTS.                                                        
004120     READ RESULT-IN-FILE                                                  
004130          AT END                                                          
004140             MOVE "Y" TO RESULT-EOF-FLAG                                  
004150          NOT AT END                                                      
004160             ADD 1 TO WS-RESULT-CT                                        
004170             MOVE RI-MATCH-ID TO RR-MATCH-ID(WS-RESULT-CT)                
004180             MOVE RI-STATUS   TO RR-STATUS(WS-RESULT-CT)                  
004190             MOVE RI-WINNER   TO RR-WINNER(WS-RESULT-CT)                  
004200     END-READ.                                                            
004210*                                                                         
004220* INSERTION SORT OF THE LOADED PORTION OF THE TABLE, ASCENDING            
004230* ON MATCH-ID.  PLAIN SUBSCRIPTS - THE INDEX-NAME RR-IDX IS               
004240* RESERVED FOR SEARCH ALL IN 250-FIND-RESULT.                             
004250 150-SORT-RESULTS.                                                        
004260     IF WS-RESULT-CT IS LESS THAN 2                                       
004270        GO TO 150-SORT-EXIT                                               
004280     END-IF                                                               
004290     PERFORM 160-OUTER-PASS                                               
004300             VARYING WS-RS-SUB1 FROM 2 BY 1                               
004310             UNTIL WS-RS-SUB1 IS GREATER THAN WS-RESULT-CT.               
004320*                                                                         
004330 150-SORT-EXIT.                                                           
004340     EXIT.                                                                
004350*                                                                         
004360 160-OUTER-PASS.                                                          
004370     MOVE RR-MATCH-ID(WS-RS-SUB1) TO RW-MATCH-ID                          
004380     MOVE RR-STATUS(WS-RS-SUB1)   TO RW-STATUS                            
004390     MOVE RR-WINNER(WS-RS-SUB1)   TO RW-WINNER                            
004400     MOVE WS-RS-SUB1 TO WS-RS-SUB2                                        
004410     MOVE "Y" TO WS-SHIFT-FLAG                                            
004420     PERFORM 165-TEST-AND-SHIFT THRU 165-EXIT                             
004430             UNTIL NOT WS-KEEP-SHIFTING                                   
004440     MOVE RW-MATCH-ID TO RR-MATCH-ID(WS-RS-SUB2)                          
004450     MOVE RW-STATUS   TO RR-STATUS(WS-RS-SUB2)                            
004460     MOVE RW-WINNER   TO RR-WINNER(WS-RS-SUB2).                           
004470*                                                                         
004480 165-TEST-AND-SHIFT.                                                      
004490     IF WS-RS-SUB2 EQUAL 1                                                
004500        MOVE "N" TO WS-SHIFT-FLAG                                         
004510        GO TO 165-EXIT                                                    
004520     END-IF                                                               
004530     IF RR-MATCH-ID(WS-RS-SUB2 - 1) IS GREATER THAN                       
004540             RW-MATCH-ID                                                  
004550        MOVE RR-MATCH-ID(WS-RS-SUB2 - 1) TO                               
004560             RR-MATCH-ID(WS-RS-SUB2)                                      
004570        MOVE RR-STATUS(WS-RS-SUB2 - 1) TO                                 
004580             RR-STATUS(WS-RS-SUB2)                                        
004590        MOVE RR-WINNER(WS-RS-SUB2 - 1) TO                                 
004600             RR-WINNER(WS-RS-SUB2)                                        
004610        SUBTRACT 1 FROM WS-RS-SUB2                                        
004620        MOVE "Y" TO WS-SHIFT-FLAG                                         
004630     ELSE                                                                 
004640        MOVE "N" TO WS-SHIFT-FLAG                                         
004650     END-IF.                                                              
004660*                                                                         
004670 165-EXIT.                                                                
004680     EXIT.                                                                
004690*                                                                         
004700* ONE SIGNAL AT A TIME - ACCUMULATE THE RECOMPUTED SIGNAL                 
004710* SUMMARY, THEN ATTEMPT TO SETTLE IT AGAINST THE RESULTS TABLE.           
004720 200-PROCESS-SIGNALS.                                                     
004730     READ SIGNAL-IN-FILE                                                  
004740          AT END                                                          
004750             MOVE "Y" TO SIGNAL-EOF-FLAG                                  
004760          NOT AT END                                                      
004770             ADD 1 TO WS-SIG-READ-CT                                      
004780             PERFORM 210-ACCUM-SUMMARY                                    
004790             PERFORM 250-FIND-RESULT                                      
004800             IF WS-RESULT-FOUND AND                                       
004810                     WS-RESULT-STATUS EQUAL "FINISHED"                    
004820                PERFORM 300-SETTLE-SIGNAL THRU 300-SETTLE-EXIT            
004830             ELSE                                                         
004840                ADD 1 TO WS-SKIP-NO-RESULT-CT                             
004850             END-IF                                                       
004860             IF TRACE-SWITCH-ON                                           
004870                PERFORM 995-TRACE-DUMP                                    
004880             END-IF                                                       
004890     END-READ.                                                            
004900*                                                                         
004910 210-ACCUM-SUMMARY.                                                       
004920     ADD 1 TO WS-SUM-SIG-CT                                               
004930     IF SI-SIGNAL-TYPE EQUAL "VALUE-BET"                                  
004940        ADD 1 TO WS-SUM-VB-CT                                             
004950        ADD SI-EXPECTED-VALUE TO WS-SUM-VB-EV-TOTAL                       
004960     ELSE                                                                 
004970        ADD 1 TO WS-SUM-ARB-CT                                            
004980     END-IF                                                               
004990     IF SI-CONFIDENCE-LEVEL EQUAL "HIGH"                                  
005000        ADD 1 TO WS-SUM-HIGH-CT                                           
005010     ELSE                                                                 
005020        IF SI-CONFIDENCE-LEVEL EQUAL "MEDIUM"                             
005030           ADD 1 TO WS-SUM-MED-CT                                         
005040        ELSE                                                              
005050           ADD 1 TO WS-SUM-LOW-CT                                         
005060        END-IF                                                            
005070     END-IF.                                                              
005080*                                                                         
005090* KEYED LOOKUP BY MATCH-ID VIA BINARY SEARCH - RESULTS TABLE IS           
005100* IN ASCENDING ORDER OVER THE FULL 5000 SLOTS PER 150-SORT-               
005110* RESULTS AND THE HIGH-VALUES PADDING ABOVE.                              
005120 250-FIND-RESULT.                                                         
005130     MOVE "N" TO WS-FOUND-FLAG                                            
005140     SEARCH ALL RESULTS-ENTRY                                             
005150          AT END                                                          
005160             MOVE "N" TO WS-FOUND-FLAG                                    
005170          WHEN RR-MATCH-ID(RR-IDX) EQUAL SI-MATCH-ID                      
005180             MOVE "Y" TO WS-FOUND-FLAG                                    
005190             MOVE RR-STATUS(RR-IDX) TO WS-RESULT-STATUS                   
005200             MOVE RR-WINNER(RR-IDX) TO WS-RESULT-WINNER                   
005210     END-SEARCH.                                                          
005220*                                                                         
005230* STAKE, SETTLE, LEDGER AND COUNTERS FOR ONE SIGNAL WITH A                
005240* FINISHED RESULT.  REQ #TB-119/#TB-152.                                  
005250 300-SETTLE-SIGNAL.                                                       
005260     PERFORM 310-COMPUTE-STAKE                                            
005270     IF WS-STAKE IS LESS THAN WS-MIN-BET                                  
005280        ADD 1 TO WS-SKIP-STAKE-CT                                         
005290        GO TO 300-SETTLE-EXIT                                             
005300     END-IF                                                               
005310     IF SI-SIGNAL-TYPE EQUAL "ARBITRAGE"                                  
005320        OR WS-RESULT-WINNER EQUAL SPACES                                  
005330        PERFORM 350-SETTLE-PUSH                                           
005340     ELSE                                                                 
005350        IF SI-PLAYER-NAME EQUAL WS-RESULT-WINNER                          
005360           PERFORM 330-SETTLE-WIN                                         
005370        ELSE                                                              
005380           PERFORM 340-SETTLE-LOSS                                        
005390        END-IF                                                            
005400     END-IF                                                               
005410     PERFORM 390-WRITE-BET                                                
005420     PERFORM 395-UPDATE-DRAWDOWN.                                         
005430*                                                                         
005440 300-SETTLE-EXIT.                                                         
005450     EXIT.                                                                
005460*                                                                         
005470* STAKE = BANKROLL * RECOMMENDED-STAKE, CLAMPED TO [10,1000],             
005480* THEN CAPPED AT 95 PCT OF THE CURRENT BANKROLL.                          
005490 310-COMPUTE-STAKE.                                                       
005500     COMPUTE WS-STAKE ROUNDED =                                           
005510             WS-BANKROLL * SI-RECOMMENDED-STAKE                           
005520     IF WS-STAKE IS LESS THAN WS-MIN-BET                                  
005530        MOVE WS-MIN-BET TO WS-STAKE                                       
005540     END-IF                                                               
005550     IF WS-STAKE IS GREATER THAN WS-MAX-BET                               
005560        MOVE WS-MAX-BET TO WS-STAKE                                       
005570     END-IF                                                               
005580     COMPUTE WS-STAKE-CAP ROUNDED =                                       
005590             WS-BANKROLL * WS-STAKE-CAP-PCT                               
005600     IF WS-STAKE IS GREATER THAN WS-STAKE-CAP                             
005610        MOVE WS-STAKE-CAP TO WS-STAKE                                     
005620     END-IF.                                                              
005630*                                                                         
005640* WIN - GROSS = STAKE*ODDS-STAKE, NET = GROSS AFTER COMMISSION.           
005650 330-SETTLE-WIN.                                                          
005660     COMPUTE WS-GROSS-PROFIT ROUNDED =                                    
005670             (WS-STAKE * SI-ODDS) - WS-STAKE                              
005680     COMPUTE WS-NET-PAYOUT ROUNDED =                                      
005690             WS-GROSS-PROFIT * (1 - WS-COMMISSION-RATE)                   
005700     ADD WS-NET-PAYOUT TO WS-BANKROLL                                     
005710     ADD 1 TO WS-WIN-CT                                                   
005720     MOVE "WIN" TO WS-SETTLE-RESULT.                                      
005730*                                                                         
005740 340-SETTLE-LOSS.                                                         
005750     COMPUTE WS-NET-PAYOUT = ZERO - WS-STAKE                              
005760     SUBTRACT WS-STAKE FROM WS-BANKROLL                                   
005770     ADD 1 TO WS-LOSS-CT                                                  
005780     MOVE "LOSS" TO WS-SETTLE-RESULT.                                     
005790*                                                                         
005800 350-SETTLE-PUSH.                                                         
005810     MOVE ZERO TO WS-NET-PAYOUT                                           
005820     ADD 1 TO WS-PUSH-CT                                                  
005830     MOVE "PUSH" TO WS-SETTLE-RESULT.                                     
005840*                                                                         
005850* WRITE THE BETLEDGR RECORD, SAVE A COPY IN THE IN-MEMORY                 
005860* LEDGER TABLE FOR THE REPORT, AND ROLL THE FINAL-METRIC AND              
005870* PER-LEVEL ACCUMULATORS.                                                 
005880 390-WRITE-BET.                                                           
005890     ADD 1 TO WS-BET-CT                                                   
005900     MOVE SI-MATCH-ID         TO BO-MATCH-ID                              
005910     MOVE SI-PLAYER-NAME      TO BO-PLAYER-NAME                           
005920     MOVE SI-ODDS             TO BO-ODDS                                  
005930     MOVE WS-STAKE            TO BO-STAKE                                 
005940     MOVE WS-SETTLE-RESULT    TO BO-RESULT                                
005950     MOVE WS-NET-PAYOUT       TO BO-PAYOUT                                
005960     MOVE WS-BANKROLL         TO BO-BANKROLL-AFTER                        
005970     MOVE SI-CONFIDENCE-LEVEL TO BO-CONF-LEVEL                            
005980     MOVE SI-EXPECTED-VALUE   TO BO-EXPECTED-VALUE                        
005990     WRITE BET-OUT-REC                                                    
006000     MOVE SI-MATCH-ID         TO LT-MATCH-ID(WS-BET-CT)                   
006010     MOVE SI-PLAYER-NAME      TO LT-PLAYER-NAME(WS-BET-CT)                
006020     MOVE SI-ODDS             TO LT-ODDS(WS-BET-CT)                       
006030     MOVE WS-STAKE            TO LT-STAKE(WS-BET-CT)                      
006040     MOVE WS-SETTLE-RESULT    TO LT-RESULT(WS-BET-CT)                     
006050     MOVE WS-NET-PAYOUT       TO LT-PAYOUT(WS-BET-CT)                     
006060     MOVE WS-BANKROLL         TO LT-BANKROLL(WS-BET-CT)                   
006070     MOVE SI-CONFIDENCE-LEVEL TO LT-CONF-LEVEL(WS-BET-CT)                 
006080     ADD WS-STAKE             TO WS-FIN-STAKE-TOTAL                       
006090     ADD WS-NET-PAYOUT        TO WS-FIN-PAYOUT-TOTAL                      
006100     ADD SI-ODDS              TO WS-FIN-ODDS-TOTAL                        
006110     ADD SI-EXPECTED-VALUE    TO WS-FIN-EV-TOTAL                          
006120     IF SI-CONFIDENCE-LEVEL EQUAL "HIGH"                                  
006130        ADD 1 TO WS-HIGH-BETS                                             
006140        ADD WS-NET-PAYOUT TO WS-HIGH-PAYOUT                               
006150        IF WS-SETTLE-RESULT EQUAL "WIN"                                   
006160           ADD 1 TO WS-HIGH-WINS                                          
006170        END-IF                                                            
006180     ELSE                                                                 
006190        IF SI-CONFIDENCE-LEVEL EQUAL "MEDIUM"                             
006200           ADD 1 TO WS-MED-BETS                                           
006210           ADD WS-NET-PAYOUT TO WS-MED-PAYOUT                             
006220           IF WS-SETTLE-RESULT EQUAL "WIN"                                
006230              ADD 1 TO WS-MED-WINS                                        
006240           END-IF                                                         
006250        ELSE                                                              
006260           ADD 1 TO WS-LOW-BETS                                           
006270           ADD WS-NET-PAYOUT TO WS-LOW-PAYOUT                             
006280           IF WS-SETTLE-RESULT EQUAL "WIN"                                
006290              ADD 1 TO WS-LOW-WINS                                        
006300           END-IF                                                         
006310        END-IF                                                            
006320     END-IF.                                                              
006330*                                                                         
006340* MAX DRAWDOWN = LARGEST PEAK-RELATIVE DEFICIT SEEN SO FAR,               
006350* REPORTED AS A NON-NEGATIVE FRACTION.  REQ #TB-218.                      
006360 395-UPDATE-DRAWDOWN.                                                     
006370     IF WS-BANKROLL IS GREATER THAN WS-PEAK-BANKROLL                      
006380        MOVE WS-BANKROLL TO WS-PEAK-BANKROLL                              
006390     END-IF                                                               
006400     IF WS-PEAK-BANKROLL IS GREATER THAN ZERO                             
006410        COMPUTE WS-DRAWDOWN-NOW ROUNDED =                                 
006420                (WS-PEAK-BANKROLL - WS-BANKROLL)                          
006430                / WS-PEAK-BANKROLL                                        
006440        IF WS-DRAWDOWN-NOW IS GREATER THAN WS-MAX-DRAWDOWN                
006450           MOVE WS-DRAWDOWN-NOW TO WS-MAX-DRAWDOWN                        
006460        END-IF                                                            
006470     END-IF.                                                              
006480*                                                                         
006490* FINAL METRICS - REPORT SECTION 5.  ZERO-BET RUN LEAVES ALL OF           
006500* THESE AT THEIR INITIALIZED ZERO VALUES.                                 
006510 600-FINAL-METRICS.                                                       
006520     IF WS-BET-CT IS GREATER THAN ZERO                                    
006530        COMPUTE WS-FIN-WIN-RATE ROUNDED =                                 
006540                WS-WIN-CT / WS-BET-CT                                     
006550        COMPUTE WS-FIN-ODDS-AVG ROUNDED =                                 
006560                WS-FIN-ODDS-TOTAL / WS-BET-CT                             
006570        COMPUTE WS-FIN-EV-AVG ROUNDED =                                   
006580                WS-FIN-EV-TOTAL / WS-BET-CT                               
006590     END-IF                                                               
006600     IF WS-SUM-VB-CT IS GREATER THAN ZERO                                 
006610        COMPUTE WS-SUM-VB-EV-AVG ROUNDED =                                
006620                WS-SUM-VB-EV-TOTAL / WS-SUM-VB-CT                         
006630     END-IF                                                               
006640     COMPUTE WS-FIN-RETURN = WS-BANKROLL - WS-START-BANKROLL              
006650     COMPUTE WS-FIN-ROI-PCT ROUNDED =                                     
006660             (WS-FIN-RETURN / WS-START-BANKROLL) * 100                    
006670     COMPUTE WS-FIN-COMMISSION ROUNDED =                                  
006680             WS-FIN-STAKE-TOTAL * WS-COMMISSION-RATE.                     
006690*                                                                         
006700* SECTION 1 - HEADER BANNER, THREE LINES BUILT ABOVE AND                  
006710* RE-READ HERE THROUGH THE RPT-HDR-LN OVERLAY.                            
006720 700-PRINT-HEADER.                                                        
006730     MOVE RPT-HDR-LN(WS-LVL-SUB) TO RPT-LINE                              
006740     WRITE RPT-LINE.                                                      
006750*                                                                         
006760* SECTION 2 - SIGNAL SUMMARY, RECOMPUTED FROM THE SIGNALS DD.             
006770 720-PRINT-SIGNAL-SUMMARY.                                                
006780     MOVE SPACES TO RPT-LINE                                              
006790     WRITE RPT-LINE                                                       
006800     MOVE "SIGNAL SUMMARY" TO SL-LABEL                                    
006810     MOVE SPACES TO SL-VALUE                                              
006820     MOVE WS-STAT-LINE TO RPT-LINE                                        
006830     WRITE RPT-LINE                                                       
006840     MOVE "  TOTAL SIGNALS" TO SL-LABEL                                   
006850     MOVE WS-SUM-SIG-CT TO WE-COUNT                                       
006860     MOVE WE-COUNT TO SL-VALUE                                            
006870     MOVE WS-STAT-LINE TO RPT-LINE                                        
006880     WRITE RPT-LINE                                                       
006890     MOVE "  VALUE-BET / ARBITRAGE" TO SL-LABEL                           
006900     MOVE WS-SUM-VB-CT TO WE-COUNT                                        
006910     MOVE WE-COUNT TO SL-VALUE                                            
006920     MOVE WS-STAT-LINE TO RPT-LINE                                        
006930     WRITE RPT-LINE                                                       
006940     MOVE "  ARBITRAGE SIGNALS" TO SL-LABEL                               
006950     MOVE WS-SUM-ARB-CT TO WE-COUNT                                       
006960     MOVE WE-COUNT TO SL-VALUE                                            
006970     MOVE WS-STAT-LINE TO RPT-LINE                                        
006980     WRITE RPT-LINE                                                       
006990     MOVE "  HIGH / MEDIUM / LOW CONFIDENCE" TO SL-LABEL                  
007000     MOVE WS-SUM-HIGH-CT TO WE-COUNT                                      
007010     MOVE WE-COUNT TO SL-VALUE                                            
007020     MOVE WS-STAT-LINE TO RPT-LINE                                        
007030     WRITE RPT-LINE                                                       
007040     MOVE "  MEDIUM CONFIDENCE COUNT" TO SL-LABEL                         
007050     MOVE WS-SUM-MED-CT TO WE-COUNT                                       
007060     MOVE WE-COUNT TO SL-VALUE                                            
007070     MOVE WS-STAT-LINE TO RPT-LINE                                        
007080     WRITE RPT-LINE                                                       
007090     MOVE "  LOW CONFIDENCE COUNT" TO SL-LABEL                            
007100     MOVE WS-SUM-LOW-CT TO WE-COUNT                                       
007110     MOVE WE-COUNT TO SL-VALUE                                            
007120     MOVE WS-STAT-LINE TO RPT-LINE                                        
007130     WRITE RPT-LINE                                                       
007140     MOVE "  TOTAL VALUE-BET EV" TO SL-LABEL                              
007150     MOVE WS-SUM-VB-EV-TOTAL TO WE-EV                                     
007160     MOVE WE-EV TO SL-VALUE                                               
007170     MOVE WS-STAT-LINE TO RPT-LINE                                        
007180     WRITE RPT-LINE                                                       
007190     MOVE "  AVERAGE VALUE-BET EV" TO SL-LABEL                            
007200     MOVE WS-SUM-VB-EV-AVG TO WE-EV                                       
007210     MOVE WE-EV TO SL-VALUE                                               
007220     MOVE WS-STAT-LINE TO RPT-LINE                                        
007230     WRITE RPT-LINE                                                       
007240     MOVE SPACES TO RPT-LINE                                              
007250     WRITE RPT-LINE                                                       
007260     MOVE "BET LEDGER DETAIL" TO SL-LABEL                                 
007270     MOVE SPACES TO SL-VALUE                                              
007280     MOVE WS-STAT-LINE TO RPT-LINE                                        
007290     WRITE RPT-LINE.                                                      
007300*                                                                         
007310* SECTION 3 - ONE DETAIL LINE PER SETTLED BET, IN LEDGER ORDER.           
007320 730-PRINT-DETAIL-LINE.                                                   
007330     MOVE LT-MATCH-ID(WS-LT-SUB)    TO DL-MATCH-ID                        
007340     MOVE LT-PLAYER-NAME(WS-LT-SUB) TO DL-PLAYER-NAME                     
007350     MOVE LT-ODDS(WS-LT-SUB)        TO DL-ODDS                            
007360     MOVE LT-STAKE(WS-LT-SUB)       TO DL-STAKE                           
007370     MOVE LT-RESULT(WS-LT-SUB)      TO DL-RESULT                          
007380     MOVE LT-PAYOUT(WS-LT-SUB)      TO DL-PAYOUT                          
007390     MOVE LT-BANKROLL(WS-LT-SUB)    TO DL-BANKROLL                        
007400     MOVE WS-DETAIL-LINE TO RPT-LINE                                      
007410     WRITE RPT-LINE.                                                      
007420*                                                                         
007430* SECTION 4 - CONTROL BREAK, ONE LINE PER CONFIDENCE LEVEL IN             
007440* HIGH/MEDIUM/LOW ORDER, DRIVEN OFF THE WS-LVL-ENTRY OVERLAY.             
007450 750-PRINT-LEVEL-BREAK.                                                   
007460     IF WS-LVL-SUB EQUAL 1                                                
007470        MOVE SPACES TO RPT-LINE                                           
007480        WRITE RPT-LINE                                                    
007490        MOVE "CONFIDENCE LEVEL BREAKDOWN" TO SL-LABEL                     
007500        MOVE SPACES TO SL-VALUE                                           
007510        MOVE WS-STAT-LINE TO RPT-LINE                                     
007520        WRITE RPT-LINE                                                    
007530     END-IF                                                               
007540     MOVE WS-LVL-NAME(WS-LVL-SUB) TO LL-LEVEL                             
007550     MOVE WS-LVL-BETS(WS-LVL-SUB) TO LL-BETS                              
007560     IF WS-LVL-BETS(WS-LVL-SUB) IS GREATER THAN ZERO                      
007570        COMPUTE LL-WINRATE ROUNDED =                                      
007580                WS-LVL-WINS(WS-LVL-SUB) / WS-LVL-BETS(WS-LVL-SUB)         
007590        COMPUTE LL-AVG-PAYOUT ROUNDED =                                   
007600                WS-LVL-PAYOUT(WS-LVL-SUB)                                 
007610                / WS-LVL-BETS(WS-LVL-SUB)                                 
007620     ELSE                                                                 
007630        MOVE ZERO TO LL-WINRATE                                           
007640        MOVE ZERO TO LL-AVG-PAYOUT                                        
007650     END-IF                                                               
007660     MOVE WS-LVL-PAYOUT(WS-LVL-SUB) TO LL-PAYOUT                          
007670     MOVE WS-LEVEL-LINE TO RPT-LINE                                       
007680     WRITE RPT-LINE.                                                      
007690*                                                                         
007700* SECTION 5 - FINAL TOTALS.                                               
007710 780-PRINT-FINAL-TOTALS.                                                  
007720     MOVE SPACES TO RPT-LINE                                              
007730     WRITE RPT-LINE                                                       
007740     MOVE "FINAL TOTALS" TO SL-LABEL                                      
007750     MOVE SPACES TO SL-VALUE                                              
007760     MOVE WS-STAT-LINE TO RPT-LINE                                        
007770     WRITE RPT-LINE                                                       
007780     MOVE "  TOTAL BETS SETTLED" TO SL-LABEL                              
007790     MOVE WS-BET-CT TO WE-COUNT                                           
007800     MOVE WE-COUNT TO SL-VALUE                                            
007810     MOVE WS-STAT-LINE TO RPT-LINE                                        
007820     WRITE RPT-LINE                                                       
007830     MOVE "  WINS / LOSSES / PUSHES" TO SL-LABEL                          
007840     MOVE WS-WIN-CT TO WE-COUNT                                           
007850     MOVE WE-COUNT TO SL-VALUE                                            
007860     MOVE WS-STAT-LINE TO RPT-LINE                                        
007870     WRITE RPT-LINE                                                       
007880     MOVE "  LOSSES" TO SL-LABEL                                          
007890     MOVE WS-LOSS-CT TO WE-COUNT                                          
007900     MOVE WE-COUNT TO SL-VALUE                                            
007910     MOVE WS-STAT-LINE TO RPT-LINE                                        
007920     WRITE RPT-LINE                                                       
007930     MOVE "  PUSHES" TO SL-LABEL                                          
007940     MOVE WS-PUSH-CT TO WE-COUNT                                          
007950     MOVE WE-COUNT TO SL-VALUE                                            
007960     MOVE WS-STAT-LINE TO RPT-LINE                                        
007970     WRITE RPT-LINE                                                       
007980     MOVE "  WIN RATE" TO SL-LABEL                                        
007990     MOVE WS-FIN-WIN-RATE TO WE-RATE                                      
008000     MOVE WE-RATE TO SL-VALUE                                             
008010     MOVE WS-STAT-LINE TO RPT-LINE                                        
008020     WRITE RPT-LINE                                                       
008030     MOVE "  TOTAL STAKE" TO SL-LABEL                                     
008040     MOVE WS-FIN-STAKE-TOTAL TO WE-MONEY                                  
008050     MOVE WE-MONEY TO SL-VALUE                                            
008060     MOVE WS-STAT-LINE TO RPT-LINE                                        
008070     WRITE RPT-LINE                                                       
008080     MOVE "  TOTAL PAYOUT" TO SL-LABEL                                    
008090     MOVE WS-FIN-PAYOUT-TOTAL TO WE-MONEY                                 
008100     MOVE WE-MONEY TO SL-VALUE                                            
008110     MOVE WS-STAT-LINE TO RPT-LINE                                        
008120     WRITE RPT-LINE                                                       
008130     MOVE "  ROI PERCENT" TO SL-LABEL                                     
008140     MOVE WS-FIN-ROI-PCT TO WE-PCT                                        
008150     MOVE WE-PCT TO SL-VALUE                                              
008160     MOVE WS-STAT-LINE TO RPT-LINE                                        
008170     WRITE RPT-LINE                                                       
008180     MOVE "  INITIAL BANKROLL" TO SL-LABEL                                
008190     MOVE WS-START-BANKROLL TO WE-MONEY                                   
008200     MOVE WE-MONEY TO SL-VALUE                                            
008210     MOVE WS-STAT-LINE TO RPT-LINE                                        
008220     WRITE RPT-LINE                                                       
008230     MOVE "  FINAL BANKROLL" TO SL-LABEL                                  
008240     MOVE WS-BANKROLL TO WE-MONEY                                         
008250     MOVE WE-MONEY TO SL-VALUE                                            
008260     MOVE WS-STAT-LINE TO RPT-LINE                                        
008270     WRITE RPT-LINE                                                       
008280     MOVE "  AVERAGE ODDS / AVERAGE EV" TO SL-LABEL                       
008290     MOVE WS-FIN-ODDS-AVG TO WE-ODDS                                      
008300     MOVE WE-ODDS TO SL-VALUE                                             
008310     MOVE WS-STAT-LINE TO RPT-LINE                                        
008320     WRITE RPT-LINE                                                       
008330     MOVE "  AVERAGE EV" TO SL-LABEL                                      
008340     MOVE WS-FIN-EV-AVG TO WE-EV                                          
008350     MOVE WE-EV TO SL-VALUE                                               
008360     MOVE WS-STAT-LINE TO RPT-LINE                                        
008370     WRITE RPT-LINE                                                       
008380     MOVE "  COMMISSION PAID" TO SL-LABEL                                 
008390     MOVE WS-FIN-COMMISSION TO WE-MONEY                                   
008400     MOVE WE-MONEY TO SL-VALUE                                            
008410     MOVE WS-STAT-LINE TO RPT-LINE                                        
008420     WRITE RPT-LINE                                                       
008430     MOVE "  MAXIMUM DRAWDOWN" TO SL-LABEL                                
008440     MOVE WS-MAX-DRAWDOWN TO WE-RATE                                      
008450     MOVE WE-RATE TO SL-VALUE                                             
008460     MOVE WS-STAT-LINE TO RPT-LINE                                        
008470     WRITE RPT-LINE.                                                      
008480*                                                                         
008490* DUMP OF THE RAW LEDGER RECORD JUST WRITTEN - ON ONLY WHEN THE           
008500* JOB IS SUBMITTED PARM='UPSI=1'.  REQ #TB-202.                           
008510 995-TRACE-DUMP.                                                          
008520     DISPLAY WS-TRACE-HDR                                                 
008530     DISPLAY "BET: " BT-RAW-IMAGE.                                        
008540*                                                                         
008550 900-CLOSE-FILES.                                                         
008560     CLOSE SIGNAL-IN-FILE                                                 
008570     CLOSE RESULT-IN-FILE                                                 
008580     CLOSE BET-OUT-FILE                                                   
008590     CLOSE RPT-FILE.                                                      
008600                                                                          
