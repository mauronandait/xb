000010*****************************************************************         
000020*                                                               *         
000030*  PROGRAM:   VALUEBET                                         *          
000040*  FUNCTION:  NIGHTLY TENNIS ODDS CLEAN / ENRICH / SIGNAL STEP  *         
000050*                                                               *         
000060*****************************************************************         
000070 IDENTIFICATION DIVISION.                                                 
000080 PROGRAM-ID.    VALUEBET.                                                 
000090 AUTHOR.        R T HALVORSEN.                                            
000100 INSTALLATION.  MIDTOWN SPORTS ANALYTICS GRP - SYSTEMS DEPT.              
000110 DATE-WRITTEN.  03/14/89.                                                 
000120 DATE-COMPILED.                                                           
000130 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000140*                                                                         
000150*****************************************************************         
000160*  C H A N G E   L O G                                          *         
000170*****************************************************************         
000180* 03/14/89  RTH  ORIG REQ #TB-114  INITIAL CODING - CLEAN/ENRICH/         
000190* 03/14/89  RTH  SIGNAL LOGIC PER ANALYTICS DESK SPEC FB-02.              
000200* 04/02/89  RTH  REQ #TB-118  ADDED ODDS RANGE EDIT, DEFAULT 2.00         
000210* 04/02/89  RTH  FOR ANY ODDS FIELD THAT WILL NOT PARSE NUMERIC.          
000220* 05/19/89  DKL  REQ #TB-126  TOURNAMENT LEVEL NOW DERIVED FROM           
000230* 05/19/89  DKL  TOURNAMENT NAME WHEN FEED LEAVES LEVEL BLANK.            
000240* 08/30/90  DKL  REQ #TB-151  ADDED ARBITRAGE FALLBACK SIGNAL             
000250* 08/30/90  DKL  WHEN NEITHER PLAYER CLEARS THE VALUE-BET TEST.           
000260* 02/11/91  RTH  REQ #TB-163  CONFIDENCE SCORE CLAMPED AT 1.0000          
000270* 02/11/91  RTH  TO FIT SIGNAL RECORD PICTURE - SEE 440-SCORE.            
000280* 07/07/93  MFZ  REQ #TB-201  ADDED UPSI-0 TRACE SWITCH AND THE           
000290* 07/07/93  MFZ  PLAYER-TRACE OVERLAY FOR DESK DEBUGGING RUNS.            
000300* 11/15/95  MFZ  REQ #TB-233  RANK/PRIORITY NOW PATCHED INTO THE          
000310* 11/15/95  MFZ  SIGNAL IMAGE AFTER SORT - SEE SIGNAL-RANK-AREA.          
000320* 01/08/99  PQR  Y2K REQ #TB-288  DATE-WRITTEN FIELD ON THIS              
000330* 01/08/99  PQR  HEADER AND ALL WORK DATE FIELDS REVIEWED - MATCH         
000340* 01/08/99  PQR  DATE ON INPUT FEED IS TEXT ONLY, NOT A COBOL             
000350* 01/08/99  PQR  DATE-FIELD, NO 2-DIGIT YEAR ARITHMETIC IN THIS           
000360* 01/08/99  PQR  PROGRAM.  NO CHANGE REQUIRED.  CLOSED CLEAN.             
000370* 06/23/01  NGT  REQ #TB-305  FIXED STALE-RECORD BUG IN 100-MAIN          
000380* 06/23/01  NGT  LOOP - LAST BUFFER WAS REPROCESSED ONE EXTRA             
000390* 06/23/01  NGT  TIME AFTER AT END.  NOW GUARDED BY NOT AT END.           
000400*****************************************************************         
000410*                                                                         
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
000470            OFF STATUS IS TRACE-SWITCH-OFF                                
000480     CLASS NUMERIC-ODDS-CLASS IS "0" THRU "9".                            
000490*                                                                         
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT MATCH-IN-FILE ASSIGN TO MATCHES                               
000530     ORGANIZATION IS SEQUENTIAL.                                          
000540*                                                                         
000550     SELECT SIGNAL-OUT-FILE ASSIGN TO SIGNALS                             
000560     ORGANIZATION IS SEQUENTIAL.                                          
000570*                                                                         
000580* TBJOB01                                                                 
000590* //VALUEBJ  JOB 1,NOTIFY=&SYSUID                                         
000600* //**************************************************************        
000610* //  STEP 1 OF THE NIGHTLY TENNIS VALUE-BET PIPELINE.                    
000620* //  CLEANS MATCHES, COMPUTES PROBABILITY/EV/KELLY, GENERATES            
000630* //  RANKED SIGNALS.  STEP 2 (BKTSTRPT) CONSUMES THE SIGNALS DD          
000640* //  BELOW TOGETHER WITH THE RESULTS FEED TO PRODUCE THE                 
000650* //  BACKTEST LEDGER AND REPORT.  RUN VALUEBET BEFORE BKTSTRPT.          
000660* //**************************************************************        
000670* //COBRUN  EXEC IGYWCL                                                   
000680* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(VALUEBET),DISP=SHR                
000690* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(VALUEBET),DISP=SHR                  
000700* //**************************************************************        
000710* //RUN     EXEC PGM=VALUEBET,PARM='UPSI=0'                               
000720* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
000730* //MATCHES   DD DSN=TENNIS.DAILY.MATCHES,DISP=SHR                        
000740* //SIGNALS   DD DSN=TENNIS.DAILY.SIGNALS,DISP=(NEW,CATLG)                
000750* //SYSOUT    DD SYSOUT=*,OUTLIM=15000                                    
000760* //CEEDUMP   DD DUMMY                                                    
000770* //**************************************************************        
000780*                                                                         
000790 DATA DIVISION.                                                           
000800 FILE SECTION.                                                            
000810*                                                                         
000820* RAW MATCH FEED - 193 BYTE FIXED TEXT RECORD FROM THE ODDS DESK.         
000830 FD  MATCH-IN-FILE RECORD CONTAINS 193 CHARACTERS                         
000840                   RECORDING MODE F.                                      
000850 01  MATCH-IN-REC.                                                        
000860     05  MI-MATCH-ID          PIC X(20).                                  
000870     05  MI-TOURNAMENT        PIC X(30).                                  
000880     05  MI-TOURN-LVL         PIC X(12).                                  
000890     05  MI-PLAYER1           PIC X(25).                                  
000900     05  MI-PLAYER2           PIC X(25).                                  
000910     05  MI-MATCH-DATE        PIC X(10).                                  
000920     05  MI-SURFACE           PIC X(10).                                  
000930     05  MI-ROUND             PIC X(15).                                  
000940     05  MI-STATUS            PIC X(10).                                  
000950     05  MI-P1-ODDS-X         PIC X(05).                                  
000960     05  MI-P2-ODDS-X         PIC X(05).                                  
000970     05  FILLER               PIC X(26).                                  
000980*                                                                         
000990* ALTERNATE NUMERIC VIEW OF THE TWO ODDS FIELDS - USED BY                 
001000* 250-CLEAN-ODDS TO TEST FOR A VALUE THAT WILL NOT PARSE BEFORE           
001010* ANY ARITHMETIC IS ATTEMPTED ON IT.  SEE REQ #TB-118 ABOVE.              
001020 01  MI-ALT-VIEW REDEFINES MATCH-IN-REC.                                  
001030     05  FILLER               PIC X(157).                                 
001040     05  MI-P1-ODDS-N         PIC 9(03)V99.                               
001050     05  MI-P2-ODDS-N         PIC 9(03)V99.                               
001060     05  FILLER               PIC X(26).                                  
001070*                                                                         
001080* RANKED SIGNAL OUTPUT - FEEDS STEP 2 (BKTSTRPT) AS ITS SIGNALS           
001090* DD.  200 BYTE FIXED TEXT RECORD.                                        
001100 FD  SIGNAL-OUT-FILE RECORD CONTAINS 200 CHARACTERS                       
001110                     RECORDING MODE F.                                    
001120 01  SIGNAL-OUT-REC.                                                      
001130     05  SO-MATCH-ID          PIC X(20).                                  
001140     05  SO-TOURNAMENT        PIC X(30).                                  
001150     05  SO-PLAYER1           PIC X(25).                                  
001160     05  SO-PLAYER2           PIC X(25).                                  
001170     05  SO-SIGNAL-TYPE       PIC X(10).                                  
001180     05  SO-RECOMMENDED-BET   PIC X(10).                                  
001190     05  SO-PLAYER-NAME       PIC X(25).                                  
001200     05  SO-ODDS              PIC 9(03)V99.                               
001210     05  SO-IMPLIED-PROB      PIC V9(04).                                 
001220     05  SO-EXPECTED-VALUE    PIC S9V9(04).                               
001230     05  SO-KELLY             PIC V9(04).                                 
001240     05  SO-RECOMMENDED-STAKE PIC V9(04).                                 
001250     05  SO-CONFIDENCE-SCORE  PIC V9(04).                                 
001260     05  SO-CONFIDENCE-LEVEL  PIC X(06).                                  
001270     05  SO-RANK              PIC 9(04).                                  
001280     05  SO-PRIORITY          PIC X(06).                                  
001290     05  FILLER               PIC X(13).                                  
001300*                                                                         
001310* PATCH-AREA OVERLAY - RANK AND PRIORITY ARE NOT KNOWN UNTIL              
001320* AFTER 500-RANK-SIGNALS HAS SORTED THE WHOLE TABLE, SO THE               
001330* WRITE-UP PARAGRAPH PATCHES THEM IN THROUGH THIS REDEFINES               
001340* RATHER THAN REBUILDING THE WHOLE IMAGE.  SEE REQ #TB-233.               
001350 01  SIGNAL-RANK-AREA REDEFINES SIGNAL-OUT-REC.                           
001360     05  FILLER               PIC X(177).                                 
001370     05  SRA-RANK             PIC 9(04).                                  
001380     05  SRA-PRIORITY         PIC X(06).                                  
001390     05  FILLER               PIC X(13).                                  
001400*                                                                         
001410 WORKING-STORAGE SECTION.                                                 
001420*                                                                         
001430*****************************************************************         
001440*  CLEANED / ENRICHED MATCH WORK AREA - NOT A FILE.  CARRIED     *        
001450*  ENTIRELY IN STORAGE BETWEEN THE CLEANER, THE ENRICHER AND     *        
001460*  THE SIGNAL GENERATOR FOR ONE MATCH AT A TIME.                 *        
001470*****************************************************************         
001480 01  WS-MATCH-WORK.                                                       
001490     05  MW-MATCH-ID          PIC X(20).                                  
001500     05  MW-TOURNAMENT        PIC X(30).                                  
001510     05  MW-TOURN-LVL         PIC X(12).                                  
001520     05  MW-MATCH-DATE        PIC X(10).                                  
001530     05  MW-SURFACE           PIC X(10).                                  
001540     05  MW-ROUND             PIC X(15).                                  
001550     05  MW-STATUS            PIC X(10).                                  
001560     05  MW-TOTAL-PROB        PIC 9V9(04).                                
001570     05  MW-MARGIN            PIC S9V9(04).                               
001580     05  MW-VALID-FLAG        PIC X.                                      
001590         88  MW-VALID                  VALUE "Y".                         
001600         88  MW-INVALID                VALUE "N".                         
001610     05  MW-PLAYER-DATA OCCURS 2 TIMES.                                   
001620         10  MW-PLAYER-NAME   PIC X(25).                                  
001630         10  MW-ODDS          PIC 9(03)V99.                               
001640         10  MW-RAW-PROB      PIC V9(04).                                 
001650         10  MW-IMPLIED-PROB  PIC V9(04).                                 
001660         10  MW-EV            PIC S9V9(04).                               
001670         10  MW-KELLY         PIC V9(04).                                 
001680         10  MW-VB-QUALIFY    PIC X(01).                                  
001690         10  MW-VB-SCORE      PIC V9(04).                                 
001700         10  MW-VB-STAKE      PIC V9(04).                                 
001710         10  MW-VB-LEVEL      PIC X(06).                                  
001720*                                                                         
001730* DEBUG-TRACE OVERLAY - DUMPED BY 995-TRACE-DUMP WHEN THE RUN IS          
001740* SUBMITTED WITH PARM='UPSI=1'.  SEE REQ #TB-201.                         
001750     05  MW-PLAYER-TRACE REDEFINES MW-PLAYER-DATA.                        
001760         10  MW-TRACE-ENTRY OCCURS 2 TIMES PIC X(62).                     
001770     05  FILLER               PIC X(08).                                  
001780*                                                                         
001790*****************************************************************         
001800*  SIGNAL SORT TABLE - HOLDS EVERY SIGNAL BUILT THIS RUN UNTIL   *        
001810*  500-RANK-SIGNALS SORTS IT AND 550-WRITE-SIGNALS WRITES IT.    *        
001820*****************************************************************         
001830 01  WS-SIG-TAB.                                                          
001840     05  WS-SIG-ENTRY OCCURS 5000 TIMES.                                  
001850         10  WT-IMAGE         PIC X(200).                                 
001860         10  WT-CONF-SCORE    PIC V9(04).                                 
001870         10  WT-EXP-VALUE     PIC S9V9(04).                               
001880         10  FILLER           PIC X(01).                                  
001890*                                                                         
001900 01  WS-SIG-SWAP.                                                         
001910     05  WT-SWAP-IMAGE        PIC X(200).                                 
001920     05  WT-SWAP-SCORE        PIC V9(04).                                 
001930     05  WT-SWAP-EXP-VALUE    PIC S9V9(04).                               
001940     05  FILLER               PIC X(01).                                  
001950*                                                                         
001960*****************************************************************         
001970*  ANALYTICS DESK PARAMETERS - REQ #TB-114/#TB-151.              *        
001980*****************************************************************         
001990 01  WS-PARAMETERS.                                                       
002000     05  WS-MIN-EV            PIC V9(04)   VALUE .0500.                   
002010     05  WS-MIN-KELLY         PIC V9(04)   VALUE .0100.                   
002020     05  WS-KELLY-FRACTION    PIC V9(04)   VALUE .5000.                   
002030     05  WS-MAX-STAKE         PIC V9(04)   VALUE .0500.                   
002040     05  WS-MAX-MARGIN        PIC V9(04)   VALUE .1500.                   
002050     05  WS-MIN-PROB          PIC V9(04)   VALUE .0010.                   
002060     05  WS-MAX-PROB          PIC V9(04)   VALUE .9990.                   
002070     05  WS-MIN-ODDS          PIC 9(03)V99 VALUE 001.01.                  
002080     05  WS-MAX-ODDS          PIC 9(03)V99 VALUE 100.00.                  
002090     05  WS-DEFAULT-ODDS      PIC 9(03)V99 VALUE 002.00.                  
002100     05  WS-ARB-CUTOFF        PIC V9(04)   VALUE .9800.                   
002110     05  WS-ARB-SCORE         PIC V9(04)   VALUE .9500.                   
002120     05  WS-HI-SCORE-CUT      PIC V9(04)   VALUE .1500.                   
002130     05  WS-MED-SCORE-CUT     PIC V9(04)   VALUE .0800.                   
002140     05  FILLER               PIC X(01)    VALUE SPACE.                   
002150*                                                                         
002160* TOURNAMENT-LEVEL WEIGHTS USED BY 440-CONFIDENCE-SCORE.                  
002170 01  WS-LEVEL-WEIGHT.                                                     
002180     05  WT-GRAND-SLAM        PIC V9(04)   VALUE .9999.                   
002190     05  WT-ATP-1000          PIC V9(04)   VALUE .9999.                   
002200     05  WT-ATP-500           PIC V9(04)   VALUE .9999.                   
002210     05  WT-ATP-250           PIC V9(04)   VALUE .9999.                   
002220     05  WT-CHALLENGER        PIC V9(04)   VALUE .9999.                   
002230     05  WT-OTHER             PIC V9(04)   VALUE .9999.                   
002240     05  FILLER               PIC X(01)    VALUE SPACE.                   
002250*                                                                         
002260* THE TRUE WEIGHTS ARE ABOVE 1.0000 FOR THE TOP TWO LEVELS AND            
002270* THE PICTURE CANNOT HOLD THAT, SO THE WEIGHT IS CARRIED AS A             
002280* WHOLE-NUMBER TENTH AND DIVIDED BACK DOWN IN 440-CONFIDENCE-             
002290* SCORE.  12/11/1.0/0.9/0.8/0.7 TIMES TEN.                                
002300 01  WS-LEVEL-WEIGHT-X10.                                                 
002310     05  WX-GRAND-SLAM        PIC 9(02)    VALUE 12.                      
002320     05  WX-ATP-1000          PIC 9(02)    VALUE 11.                      
002330     05  WX-ATP-500           PIC 9(02)    VALUE 10.                      
002340     05  WX-ATP-250           PIC 9(02)    VALUE 09.                      
002350     05  WX-CHALLENGER        PIC 9(02)    VALUE 08.                      
002360     05  WX-OTHER             PIC 9(02)    VALUE 07.                      
002370     05  FILLER               PIC X(01)    VALUE SPACE.                   
002380*                                                                         
002390*****************************************************************         
002400*  COUNTERS / SUBSCRIPTS / ACCUMULATORS - ALL BINARY PER SHOP    *        
002410*  STANDARD FOR THIS CLASS OF FIELD.                             *        
002420*****************************************************************         
002430 01  WS-COUNTERS.                                                         
002440     05  WS-READ-CT           PIC 9(06)     COMP VALUE ZERO.              
002450     05  WS-VALID-CT          PIC 9(06)     COMP VALUE ZERO.              
002460     05  WS-DROP-CT           PIC 9(06)     COMP VALUE ZERO.              
002470     05  WS-SIG-CT            PIC 9(06)     COMP VALUE ZERO.              
002480     05  WS-VALBET-CT         PIC 9(06)     COMP VALUE ZERO.              
002490     05  WS-ARB-CT            PIC 9(06)     COMP VALUE ZERO.              
002500     05  WS-HIGH-CT           PIC 9(06)     COMP VALUE ZERO.              
002510     05  WS-MED-CT            PIC 9(06)     COMP VALUE ZERO.              
002520     05  WS-LOW-CT            PIC 9(06)     COMP VALUE ZERO.              
002530     05  WS-VB-CT             PIC 9(06)     COMP VALUE ZERO.              
002540     05  WS-VB-EV-TOTAL       PIC S9(04)V9(04) COMP VALUE ZERO.           
002550     05  WS-VB-EV-AVG         PIC S9(04)V9(04) COMP VALUE ZERO.           
002560     05  FILLER               PIC X(01)    VALUE SPACE.                   
002570*                                                                         
002580 01  WS-SUBSCRIPTS.                                                       
002590     05  MW-IDX               PIC 9(04)     COMP VALUE ZERO.              
002600     05  WS-SORT-SUB1         PIC 9(04)     COMP VALUE ZERO.              
002610     05  WS-SORT-SUB2         PIC 9(04)     COMP VALUE ZERO.              
002620     05  WS-BEST-IDX          PIC 9(04)     COMP VALUE ZERO.              
002630     05  WS-SCAN-SUB          PIC 9(03)     COMP VALUE ZERO.              
002640     05  WS-OUT-SUB           PIC 9(03)     COMP VALUE ZERO.              
002650     05  FILLER               PIC X(01)    VALUE SPACE.                   
002660*                                                                         
002670*****************************************************************         
002680*  WORK FIELDS FOR TEXT NORMALIZATION AND ODDS EDITING.          *        
002690*****************************************************************         
002700 01  WS-TEXT-WORK.                                                        
002710     05  WS-SQUEEZE-IN        PIC X(30).                                  
002720     05  WS-SQUEEZE-OUT       PIC X(30).                                  
002730     05  WS-ONE-CHAR          PIC X.                                      
002740     05  WS-LAST-CHAR         PIC X.                                      
002750     05  FILLER               PIC X(01)    VALUE SPACE.                   
002760*                                                                         
002770 01  WS-TOURN-UC              PIC X(30).                                  
002780 01  WS-HOLD-COUNT            PIC 9(04) COMP VALUE ZERO.                  
002790*                                                                         
002800 01  WS-ODDS-EDIT.                                                        
002810     05  WE-RAW               PIC X(05).                                  
002820     05  WE-NUM REDEFINES WE-RAW PIC 9(03)V99.                            
002830*                                                                         
002840 01  WS-ARB-WORK.                                                         
002850     05  WA-P1-STAKE          PIC V9(04).                                 
002860     05  WA-P2-STAKE          PIC V9(04).                                 
002870     05  WA-PROFIT            PIC V9(04).                                 
002880     05  FILLER               PIC X(01)    VALUE SPACE.                   
002890*                                                                         
002900 01  WS-SCORE-WORK.                                                       
002910     05  SW-EV-COMP           PIC V9(04).                                 
002920     05  SW-KELLY-COMP        PIC V9(04).                                 
002930     05  SW-PROB-COMP         PIC V9(04).                                 
002940     05  SW-LEVEL-COMP        PIC V9(04).                                 
002950     05  SW-RAW-TOTAL         PIC 9V9(04).                                
002960     05  SW-LEVEL-X10         PIC 9(02).                                  
002970     05  SW-PROB-DIFF         PIC S9V9(04).                               
002980     05  SW-PROB-ABS          PIC V9(04).                                 
002990     05  FILLER               PIC X(01)    VALUE SPACE.                   
003000*                                                                         
003010 01  MATCH-EOF-FLAG           PIC X VALUE "N".                            
003020     88  MATCH-EOF                     VALUE "Y".                         
003030*                                                                         
003040 01  WS-SHIFT-FLAG            PIC X VALUE "N".                            
003050     88  WS-KEEP-SHIFTING               VALUE "Y".                        
003060*                                                                         
003070 01  WS-TRACE-HDR             PIC X(40)                                   
003080                         VALUE "*** VALUEBET TRACE DUMP ***".             
003090*                                                                         
003100****************************************************************          
003110*                  PROCEDURE DIVISION                          *          
003120****************************************************************          
003130*                                                                         
003140 PROCEDURE DIVISION.                                                      
003150*                                                                         
003160 000-PRIMARY.                                                             
003170     PERFORM 010-OPEN-FILES                                               
003180     PERFORM 100-CLEAN-AND-ENRICH UNTIL MATCH-EOF                         
003190     PERFORM 500-RANK-SIGNALS THRU 500-RANK-EXIT                          
003200     PERFORM 550-WRITE-SIGNALS                                            
003210             VARYING WS-SORT-SUB1 FROM 1 BY 1                             
003220             UNTIL WS-SORT-SUB1 IS GREATER THAN WS-SIG-CT                 
003230     PERFORM 580-SUMMARY-TOTALS                                           
003240     PERFORM 900-CLOSE-FILES                                              
003250     STOP RUN.                                                            
003260*                                                                         
003270 010-OPEN-FILES.                                                          
003280     OPEN INPUT MATCH-IN-FILE                                             
003290     OPEN OUTPUT SIGNAL-OUT-FILE.                                         
003300*                                                                         
003310* NOTE 06/23/01 - READ NOW GUARDED BY NOT AT END SO A STALE               
003320* BUFFER IS NEVER PROCESSED A SECOND TIME AFTER END OF FILE.              
003330 100-CLEAN-AND-ENRICH.                                                    
003340     READ MATCH-IN-FILE                                                   
003350          AT END                                                          
003360             MOVE "Y" TO MATCH-EOF-FLAG                                   
003370          NOT AT END                                                      
003380             ADD 1 TO WS-READ-CT                                          
003390             PERFORM 150-EDIT-REQUIRED                                    
003400             IF MW-VALID                                                  
003410                PERFORM 200-NORMALIZE-TEXT                                
003420                PERFORM 250-CLEAN-ODDS                                    
003430                PERFORM 300-COMPUTE-PROBS                                 
003440                PERFORM 320-ADJUST-PROBS                                  
003450                PERFORM 330-CHECK-VALID                                   
003460                PERFORM 340-COMPUTE-EV-KELLY                              
003470                        VARYING MW-IDX FROM 1 BY 1                        
003480                        UNTIL MW-IDX IS GREATER THAN 2                    
003490                PERFORM 360-CLASSIFY-LEVEL THRU 360-CLASSIFY-EXIT         
003500                PERFORM 370-FILTER-CHECK                                  
003510                IF MW-VALID                                               
003520                   ADD 1 TO WS-VALID-CT                                   
003530                   PERFORM 400-GENERATE-SIGNAL                            
003540                ELSE                                                      
003550                   ADD 1 TO WS-DROP-CT                                    
003560                END-IF                                                    
003570             ELSE                                                         
003580                ADD 1 TO WS-DROP-CT                                       
003590             END-IF                                                       
003600             IF TRACE-SWITCH-ON                                           
003610                PERFORM 995-TRACE-DUMP                                    
003620             END-IF                                                       
003630     END-READ.                                                            
003640*                                                                         
003650* REJECT IF TOURNAMENT, PLAYER1 OR PLAYER2 IS BLANK - ALSO                
003660* LOADS THE WORK AREA FROM THE RAW RECORD WHILE WE ARE AT IT.             
003670 150-EDIT-REQUIRED.                                                       
003680     MOVE "Y" TO MW-VALID-FLAG                                            
003690     MOVE MI-MATCH-ID     TO MW-MATCH-ID                                  
003700     MOVE MI-TOURNAMENT   TO MW-TOURNAMENT                                
003710     MOVE MI-TOURN-LVL    TO MW-TOURN-LVL                                 
003720     MOVE MI-MATCH-DATE   TO MW-MATCH-DATE                                
003730     MOVE MI-SURFACE      TO MW-SURFACE                                   
003740     MOVE MI-ROUND        TO MW-ROUND                                     
003750     MOVE MI-STATUS       TO MW-STATUS                                    
003760     MOVE MI-PLAYER1      TO MW-PLAYER-NAME(1)                            
003770     MOVE MI-PLAYER2      TO MW-PLAYER-NAME(2)                            
003780     IF MW-TOURNAMENT      EQUAL SPACES                                   
003790        OR MW-PLAYER-NAME(1) EQUAL SPACES                                 
003800        OR MW-PLAYER-NAME(2) EQUAL SPACES                                 
003810        MOVE "N" TO MW-VALID-FLAG                                         
003820     END-IF.                                                              
003830*                                                                         
003840* NORMALIZE TEXT FIELDS - TRIM AND SQUEEZE INTERNAL BLANKS,               
003850* DEFAULT SURFACE/STATUS/ROUND.                                           
003860 200-NORMALIZE-TEXT.                                                      
003870     MOVE MW-TOURNAMENT   TO WS-SQUEEZE-IN                                
003880     PERFORM 210-SQUEEZE-BLANKS                                           
003890     MOVE WS-SQUEEZE-OUT  TO MW-TOURNAMENT                                
003900     MOVE MW-PLAYER-NAME(1) TO WS-SQUEEZE-IN                              
003910     PERFORM 210-SQUEEZE-BLANKS                                           
003920     MOVE WS-SQUEEZE-OUT  TO MW-PLAYER-NAME(1)                            
003930     MOVE MW-PLAYER-NAME(2) TO WS-SQUEEZE-IN                              
003940     PERFORM 210-SQUEEZE-BLANKS                                           
003950     MOVE WS-SQUEEZE-OUT  TO MW-PLAYER-NAME(2)                            
003960     PERFORM 220-NORMALIZE-SURFACE                                        
003970     IF MW-STATUS EQUAL SPACES                                            
003980        MOVE "SCHEDULED" TO MW-STATUS                                     
003990     END-IF                                                               
004000     IF MW-ROUND EQUAL SPACES                                             
004010        MOVE "RONDA" TO MW-ROUND                                          
004020     END-IF.                                                              
004030*                                                                         
004040* SQUEEZE MULTIPLE EMBEDDED BLANKS IN WS-SQUEEZE-IN DOWN TO ONE,          
004050* TRIMMED, RESULT IN WS-SQUEEZE-OUT.  CHARACTER-AT-A-TIME SCAN,           
004060* NO INTRINSIC FUNCTIONS USED PER SHOP STANDARD.                          
004070 210-SQUEEZE-BLANKS.                                                      
004080     MOVE SPACES TO WS-SQUEEZE-OUT                                        
004090     MOVE SPACE  TO WS-LAST-CHAR                                          
004100     MOVE ZERO   TO WS-OUT-SUB                                            
004110     PERFORM 215-SQUEEZE-ONE-CHAR                                         
004120             VARYING WS-SCAN-SUB FROM 1 BY 1                              
004130             UNTIL WS-SCAN-SUB IS GREATER THAN 30.                        
004140*                                                                         
004150 215-SQUEEZE-ONE-CHAR.                                                    
004160     MOVE WS-SQUEEZE-IN(WS-SCAN-SUB:1) TO WS-ONE-CHAR                     
004170     IF WS-ONE-CHAR EQUAL SPACE AND WS-LAST-CHAR EQUAL SPACE              
004180        CONTINUE                                                          
004190     ELSE                                                                 
004200        IF WS-OUT-SUB IS LESS THAN 30                                     
004210           ADD 1 TO WS-OUT-SUB                                            
004220           MOVE WS-ONE-CHAR TO WS-SQUEEZE-OUT(WS-OUT-SUB:1)               
004230        END-IF                                                            
004240     END-IF                                                               
004250     MOVE WS-ONE-CHAR TO WS-LAST-CHAR.                                    
004260*                                                                         
004270* MAP INDOOR/OUTDOOR/CEMENT/CONCRETE/SYNTHETIC AND UNKNOWN                
004280* SURFACE TEXT TO "HARD".  REQ #TB-114.                                   
004290 220-NORMALIZE-SURFACE.                                                   
004300     IF MW-SURFACE EQUAL "CLAY" OR MW-SURFACE EQUAL "GRASS"               
004310        OR MW-SURFACE EQUAL "CARPET"                                      
004320        CONTINUE                                                          
004330     ELSE                                                                 
004340        MOVE "HARD" TO MW-SURFACE                                         
004350     END-IF.                                                              
004360*                                                                         
004370* CLEAN BOTH ODDS FIELDS - OUT OF [1.01,100.00] OR UNPARSEABLE            
004380* DEFAULTS TO 2.00.  REQ #TB-118.                                         
004390 250-CLEAN-ODDS.                                                          
004400     MOVE MI-P1-ODDS-X TO WE-RAW                                          
004410     PERFORM 260-CLEAN-ONE-ODDS                                           
004420     MOVE WE-NUM TO MW-ODDS(1)                                            
004430     MOVE MI-P2-ODDS-X TO WE-RAW                                          
004440     PERFORM 260-CLEAN-ONE-ODDS                                           
004450     MOVE WE-NUM TO MW-ODDS(2).                                           
004460*                                                                         
004470 260-CLEAN-ONE-ODDS.                                                      
004480     IF WE-RAW(1:3) IS NOT NUMERIC-ODDS-CLASS                             
004490        OR WE-RAW(4:2) IS NOT NUMERIC-ODDS-CLASS                          
004500        MOVE WS-DEFAULT-ODDS TO WE-NUM                                    
004510     ELSE                                                                 
004520        IF WE-NUM IS LESS THAN WS-MIN-ODDS                                
004530           OR WE-NUM IS GREATER THAN WS-MAX-ODDS                          
004540           MOVE WS-DEFAULT-ODDS TO WE-NUM                                 
004550        END-IF                                                            
004560     END-IF.                                                              
004570*                                                                         
004580* IMPLIED PROBABILITY = 1 / ODDS, BEFORE ANY MARGIN ADJUSTMENT.           
004590* RAW-PROB IS KEPT SEPARATE FROM IMPLIED-PROB SO THE ARBITRAGE            
004600* TEST IN 470 STILL HAS THE UN-ADJUSTED FIGURE LATER ON.                  
004610 300-COMPUTE-PROBS.                                                       
004620     COMPUTE MW-RAW-PROB(1) ROUNDED = 1 / MW-ODDS(1)                      
004630     COMPUTE MW-RAW-PROB(2) ROUNDED = 1 / MW-ODDS(2)                      
004640     COMPUTE MW-TOTAL-PROB ROUNDED =                                      
004650             MW-RAW-PROB(1) + MW-RAW-PROB(2)                              
004660     COMPUTE MW-MARGIN ROUNDED = MW-TOTAL-PROB - 1.                       
004670*                                                                         
004680* IF MARGIN IS POSITIVE, SCALE EACH RAW PROBABILITY DOWN BY THE           
004690* TOTAL SO THE PAIR SUMS TO 1.0000; OTHERWISE CARRY IT AS IS.             
004700 320-ADJUST-PROBS.                                                        
004710     IF MW-MARGIN IS GREATER THAN ZERO                                    
004720        COMPUTE MW-IMPLIED-PROB(1) ROUNDED =                              
004730                MW-RAW-PROB(1) / MW-TOTAL-PROB                            
004740        COMPUTE MW-IMPLIED-PROB(2) ROUNDED =                              
004750                MW-RAW-PROB(2) / MW-TOTAL-PROB                            
004760     ELSE                                                                 
004770        MOVE MW-RAW-PROB(1) TO MW-IMPLIED-PROB(1)                         
004780        MOVE MW-RAW-PROB(2) TO MW-IMPLIED-PROB(2)                         
004790     END-IF.                                                              
004800*                                                                         
004810 330-CHECK-VALID.                                                         
004820     MOVE "Y" TO MW-VALID-FLAG                                            
004830     IF MW-IMPLIED-PROB(1) IS LESS THAN WS-MIN-PROB                       
004840        OR MW-IMPLIED-PROB(1) IS GREATER THAN WS-MAX-PROB                 
004850        OR MW-IMPLIED-PROB(2) IS LESS THAN WS-MIN-PROB                    
004860        OR MW-IMPLIED-PROB(2) IS GREATER THAN WS-MAX-PROB                 
004870        MOVE "N" TO MW-VALID-FLAG                                         
004880     END-IF.                                                              
004890*                                                                         
004900* EV = P*(ODDS-1) - (1-P).  KELLY = EV/(ODDS-1) WHEN EV>0.                
004910 340-COMPUTE-EV-KELLY.                                                    
004920     COMPUTE MW-EV(MW-IDX) ROUNDED =                                      
004930             (MW-IMPLIED-PROB(MW-IDX) * (MW-ODDS(MW-IDX) - 1))            
004940             - (1 - MW-IMPLIED-PROB(MW-IDX))                              
004950     IF MW-EV(MW-IDX) IS GREATER THAN ZERO                                
004960        COMPUTE MW-KELLY(MW-IDX) ROUNDED =                                
004970                MW-EV(MW-IDX) / (MW-ODDS(MW-IDX) - 1)                     
004980     ELSE                                                                 
004990        MOVE ZERO TO MW-KELLY(MW-IDX)                                     
005000     END-IF.                                                              
005010*                                                                         
005020* TOURNAMENT LEVEL, CHECKED IN THE FIXED ORDER THE DESK GAVE US           
005030* IN REQ #TB-126 - GRAND SLAM, THEN ATP-1000, ATP-500, ATP-250,           
005040* CHALLENGER, ELSE OTHER.  NAME IS FOLDED TO UPPERCASE FIRST,             
005050* THEN EACH GROUP'S KEYWORDS ARE TALLIED AS SUBSTRINGS - THIS             
005060* SHOP DOES NOT HAVE A "CONTAINS" TEST SO INSPECT TALLYING                
005070* CARRIES THE WEIGHT.  EACH INSPECT ADDS ONTO WS-HOLD-COUNT               
005080* RATHER THAN RESETTING IT, SO THE GROUP TOTAL COVERS ALL ITS             
005090* KEYWORDS AT ONCE.                                                       
005100 360-CLASSIFY-LEVEL.                                                      
005110     IF MW-TOURN-LVL IS NOT EQUAL TO SPACES                               
005120        GO TO 360-CLASSIFY-EXIT                                           
005130     END-IF                                                               
005140     MOVE MW-TOURNAMENT TO WS-TOURN-UC                                    
005150     INSPECT WS-TOURN-UC CONVERTING                                       
005160        "abcdefghijklmnopqrstuvwxyz" TO                                   
005170        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
005180     MOVE ZERO TO WS-HOLD-COUNT                                           
005190     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005200             FOR ALL "AUSTRALIAN OPEN"                                    
005210     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005220             FOR ALL "WIMBLEDON"                                          
005230     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005240             FOR ALL "ROLAND GARROS"                                      
005250     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005260             FOR ALL "US OPEN"                                            
005270     IF WS-HOLD-COUNT IS GREATER THAN ZERO                                
005280        MOVE "GRAND-SLAM" TO MW-TOURN-LVL                                 
005290        GO TO 360-CLASSIFY-EXIT                                           
005300     END-IF                                                               
005310     MOVE ZERO TO WS-HOLD-COUNT                                           
005320     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005330             FOR ALL "INDIAN WELLS"                                       
005340     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005350             FOR ALL "MIAMI"                                              
005360     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005370             FOR ALL "MONTE CARLO"                                        
005380     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005390             FOR ALL "MADRID"                                             
005400     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005410             FOR ALL "ROME"                                               
005420     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005430             FOR ALL "CANADA"                                             
005440     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005450             FOR ALL "CINCINNATI"                                         
005460     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005470             FOR ALL "SHANGHAI"                                           
005480     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005490             FOR ALL "PARIS"                                              
005500     IF WS-HOLD-COUNT IS GREATER THAN ZERO                                
005510        MOVE "ATP-1000" TO MW-TOURN-LVL                                   
005520        GO TO 360-CLASSIFY-EXIT                                           
005530     END-IF                                                               
005540     MOVE ZERO TO WS-HOLD-COUNT                                           
005550     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005560             FOR ALL "ROTTERDAM"                                          
005570     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005580             FOR ALL "DUBAI"                                              
005590     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005600             FOR ALL "ACAPULCO"                                           
005610     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005620             FOR ALL "BARCELONA"                                          
005630     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005640             FOR ALL "HAMBURG"                                            
005650     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005660             FOR ALL "WASHINGTON"                                         
005670     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005680             FOR ALL "TOKYO"                                              
005690     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005700             FOR ALL "BASEL"                                              
005710     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005720             FOR ALL "VIENNA"                                             
005730     IF WS-HOLD-COUNT IS GREATER THAN ZERO                                
005740        MOVE "ATP-500" TO MW-TOURN-LVL                                    
005750        GO TO 360-CLASSIFY-EXIT                                           
005760     END-IF                                                               
005770     MOVE ZERO TO WS-HOLD-COUNT                                           
005780     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005790             FOR ALL "DOHA"                                               
005800     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005810             FOR ALL "ADELAIDE"                                           
005820     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005830             FOR ALL "AUCKLAND"                                           
005840     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005850             FOR ALL "SYDNEY"                                             
005860     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005870             FOR ALL "MARSEILLE"                                          
005880     IF WS-HOLD-COUNT IS GREATER THAN ZERO                                
005890        MOVE "ATP-250" TO MW-TOURN-LVL                                    
005900        GO TO 360-CLASSIFY-EXIT                                           
005910     END-IF                                                               
005920     MOVE ZERO TO WS-HOLD-COUNT                                           
005930     INSPECT WS-TOURN-UC TALLYING WS-HOLD-COUNT                           
005940             FOR ALL "CHALLENGER"                                         
005950     IF WS-HOLD-COUNT IS GREATER THAN ZERO                                
005960        MOVE "CHALLENGER" TO MW-TOURN-LVL                                 
005970        GO TO 360-CLASSIFY-EXIT                                           
005980     END-IF                                                               
005990     MOVE "OTHER" TO MW-TOURN-LVL.                                        
006000*                                                                         
006010 360-CLASSIFY-EXIT.                                                       
006020     EXIT.                                                                
006030*                                                                         
006040* DROP IF PROBABILITIES INVALID, EITHER ODDS OUT OF RANGE, OR             
006050* MARGIN OVER 0.15.                                                       
006060 370-FILTER-CHECK.                                                        
006070     IF MW-INVALID                                                        
006080        OR MW-ODDS(1) IS LESS THAN WS-MIN-ODDS                            
006090        OR MW-ODDS(1) IS GREATER THAN WS-MAX-ODDS                         
006100        OR MW-ODDS(2) IS LESS THAN WS-MIN-ODDS                            
006110        OR MW-ODDS(2) IS GREATER THAN WS-MAX-ODDS                         
006120        OR MW-MARGIN IS GREATER THAN WS-MAX-MARGIN                        
006130        MOVE "N" TO MW-VALID-FLAG                                         
006140     ELSE                                                                 
006150        MOVE "Y" TO MW-VALID-FLAG                                         
006160     END-IF.                                                              
006170*                                                                         
006180* ANALYZE BOTH PLAYERS INDEPENDENTLY, THEN PICK THE BEST SIGNAL           
006190* (OR FALL BACK TO ARBITRAGE) FOR THIS MATCH - AT MOST ONE                
006200* SIGNAL PER MATCH.  REQ #TB-114/#TB-151.                                 
006210 400-GENERATE-SIGNAL.                                                     
006220     PERFORM 420-VALUE-BET-TEST THRU 420-VALUE-BET-EXIT                   
006230             VARYING MW-IDX FROM 1 BY 1                                   
006240             UNTIL MW-IDX IS GREATER THAN 2                               
006250     PERFORM 460-PICK-BEST-CANDIDATE.                                     
006260*                                                                         
006270 420-VALUE-BET-TEST.                                                      
006280     MOVE "N" TO MW-VB-QUALIFY(MW-IDX)                                    
006290     IF MW-EV(MW-IDX) IS LESS THAN WS-MIN-EV                              
006300        GO TO 420-VALUE-BET-EXIT                                          
006310     END-IF                                                               
006320     IF MW-KELLY(MW-IDX) IS LESS THAN WS-MIN-KELLY                        
006330        GO TO 420-VALUE-BET-EXIT                                          
006340     END-IF                                                               
006350     MOVE "Y" TO MW-VB-QUALIFY(MW-IDX)                                    
006360     PERFORM 430-COMPUTE-VB-STAKE                                         
006370     PERFORM 440-CONFIDENCE-SCORE                                         
006380     PERFORM 450-CONFIDENCE-LEVEL.                                        
006390*                                                                         
006400 420-VALUE-BET-EXIT.                                                      
006410     EXIT.                                                                
006420*                                                                         
006430* RECOMMENDED-STAKE = MIN(KELLY * 0.5, MAX-STAKE).                        
006440 430-COMPUTE-VB-STAKE.                                                    
006450     COMPUTE MW-VB-STAKE(MW-IDX) ROUNDED =                                
006460             MW-KELLY(MW-IDX) * WS-KELLY-FRACTION                         
006470     IF MW-VB-STAKE(MW-IDX) IS GREATER THAN WS-MAX-STAKE                  
006480        MOVE WS-MAX-STAKE TO MW-VB-STAKE(MW-IDX)                          
006490     END-IF.                                                              
006500*                                                                         
006510* WEIGHTED CONFIDENCE SCORE, CLAMPED AT 1.0000 - SEE REQ #TB-163.         
006520* EACH COMPONENT IS CLAMPED BEFORE IT IS WEIGHTED SO NO ONE               
006530* COMPONENT CAN STORE MORE THAN ITS OWN WEIGHT, THEN THE FOUR             
006540* WEIGHTED COMPONENTS ARE SUMMED AND THE TOTAL IS CLAMPED AGAIN.          
006550 440-CONFIDENCE-SCORE.                                                    
006560     IF MW-EV(MW-IDX) / .20 IS GREATER THAN 1                             
006570        MOVE .4000 TO SW-EV-COMP                                          
006580     ELSE                                                                 
006590        COMPUTE SW-EV-COMP ROUNDED = (MW-EV(MW-IDX) / .20) * .4           
006600     END-IF                                                               
006610     IF MW-KELLY(MW-IDX) / .10 IS GREATER THAN 1                          
006620        MOVE .3000 TO SW-KELLY-COMP                                       
006630     ELSE                                                                 
006640        COMPUTE SW-KELLY-COMP ROUNDED =                                   
006650                (MW-KELLY(MW-IDX) / .10) * .3                             
006660     END-IF                                                               
006670     IF MW-IMPLIED-PROB(MW-IDX) IS LESS THAN .2                           
006680        OR MW-IMPLIED-PROB(MW-IDX) IS GREATER THAN .8                     
006690        COMPUTE SW-PROB-DIFF ROUNDED =                                    
006700                .5 - MW-IMPLIED-PROB(MW-IDX)                              
006710        IF SW-PROB-DIFF IS LESS THAN ZERO                                 
006720           COMPUTE SW-PROB-ABS ROUNDED = SW-PROB-DIFF * -1                
006730        ELSE                                                              
006740           MOVE SW-PROB-DIFF TO SW-PROB-ABS                               
006750        END-IF                                                            
006760        COMPUTE SW-PROB-COMP ROUNDED =                                    
006770                (1 - (SW-PROB-ABS * 2)) * .2                              
006780     ELSE                                                                 
006790        MOVE .2000 TO SW-PROB-COMP                                        
006800     END-IF                                                               
006810     PERFORM 445-LEVEL-WEIGHT-X10                                         
006820     COMPUTE SW-LEVEL-COMP ROUNDED = (SW-LEVEL-X10 / 10) * .1             
006830     COMPUTE SW-RAW-TOTAL ROUNDED =                                       
006840             SW-EV-COMP + SW-KELLY-COMP + SW-PROB-COMP                    
006850             + SW-LEVEL-COMP                                              
006860     IF SW-RAW-TOTAL IS GREATER THAN .9999                                
006870        MOVE .9999 TO MW-VB-SCORE(MW-IDX)                                 
006880     ELSE                                                                 
006890        MOVE SW-RAW-TOTAL TO MW-VB-SCORE(MW-IDX)                          
006900     END-IF.                                                              
006910*                                                                         
006920 445-LEVEL-WEIGHT-X10.                                                    
006930     IF MW-TOURN-LVL EQUAL "GRAND-SLAM"                                   
006940        MOVE WX-GRAND-SLAM TO SW-LEVEL-X10                                
006950     ELSE                                                                 
006960        IF MW-TOURN-LVL EQUAL "ATP-1000"                                  
006970           MOVE WX-ATP-1000 TO SW-LEVEL-X10                               
006980        ELSE                                                              
006990           IF MW-TOURN-LVL EQUAL "ATP-500"                                
007000              MOVE WX-ATP-500 TO SW-LEVEL-X10                             
007010           ELSE                                                           
007020              IF MW-TOURN-LVL EQUAL "ATP-250"                             
007030                 MOVE WX-ATP-250 TO SW-LEVEL-X10                          
007040              ELSE                                                        
007050                 IF MW-TOURN-LVL EQUAL "CHALLENGER"                       
007060                    MOVE WX-CHALLENGER TO SW-LEVEL-X10                    
007070                 ELSE                                                     
007080                    MOVE WX-OTHER TO SW-LEVEL-X10                         
007090                 END-IF                                                   
007100              END-IF                                                      
007110           END-IF                                                         
007120        END-IF                                                            
007130     END-IF.                                                              
007140*                                                                         
007150 450-CONFIDENCE-LEVEL.                                                    
007160     IF MW-VB-SCORE(MW-IDX) IS GREATER THAN OR EQUAL TO                   
007170             WS-HI-SCORE-CUT                                              
007180        MOVE "HIGH" TO MW-VB-LEVEL(MW-IDX)                                
007190     ELSE                                                                 
007200        IF MW-VB-SCORE(MW-IDX) IS GREATER THAN OR EQUAL TO                
007210                WS-MED-SCORE-CUT                                          
007220           MOVE "MEDIUM" TO MW-VB-LEVEL(MW-IDX)                           
007230        ELSE                                                              
007240           MOVE "LOW" TO MW-VB-LEVEL(MW-IDX)                              
007250        END-IF                                                            
007260     END-IF.                                                              
007270*                                                                         
007280* PICK THE HIGHER-CONFIDENCE QUALIFYING PLAYER, OR FALL BACK TO           
007290* THE ARBITRAGE TEST WHEN NEITHER PLAYER QUALIFIED.                       
007300 460-PICK-BEST-CANDIDATE.                                                 
007310     MOVE ZERO TO WS-BEST-IDX                                             
007320     IF MW-VB-QUALIFY(1) EQUAL "Y"                                        
007330        MOVE 1 TO WS-BEST-IDX                                             
007340     END-IF                                                               
007350     IF MW-VB-QUALIFY(2) EQUAL "Y"                                        
007360        IF WS-BEST-IDX EQUAL ZERO                                         
007370           MOVE 2 TO WS-BEST-IDX                                          
007380        ELSE                                                              
007390           IF MW-VB-SCORE(2) IS GREATER THAN MW-VB-SCORE(1)               
007400              MOVE 2 TO WS-BEST-IDX                                       
007410           END-IF                                                         
007420        END-IF                                                            
007430     END-IF                                                               
007440     IF WS-BEST-IDX EQUAL ZERO                                            
007450        PERFORM 470-ARBITRAGE-TEST THRU 470-ARBITRAGE-EXIT                
007460     ELSE                                                                 
007470        PERFORM 465-BUILD-VB-SIGNAL                                       
007480        PERFORM 490-APPEND-SIGNAL-ENTRY                                   
007490     END-IF.                                                              
007500*                                                                         
007510 465-BUILD-VB-SIGNAL.                                                     
007520     MOVE MW-MATCH-ID     TO SO-MATCH-ID                                  
007530     MOVE MW-TOURNAMENT   TO SO-TOURNAMENT                                
007540     MOVE MW-PLAYER-NAME(1) TO SO-PLAYER1                                 
007550     MOVE MW-PLAYER-NAME(2) TO SO-PLAYER2                                 
007560     MOVE "VALUE-BET"     TO SO-SIGNAL-TYPE                               
007570     IF WS-BEST-IDX EQUAL 1                                               
007580        MOVE "PLAYER1"    TO SO-RECOMMENDED-BET                           
007590     ELSE                                                                 
007600        MOVE "PLAYER2"    TO SO-RECOMMENDED-BET                           
007610     END-IF                                                               
007620     MOVE MW-PLAYER-NAME(WS-BEST-IDX) TO SO-PLAYER-NAME                   
007630     MOVE MW-ODDS(WS-BEST-IDX)         TO SO-ODDS                         
007640     MOVE MW-IMPLIED-PROB(WS-BEST-IDX) TO SO-IMPLIED-PROB                 
007650     MOVE MW-EV(WS-BEST-IDX)           TO SO-EXPECTED-VALUE               
007660     MOVE MW-KELLY(WS-BEST-IDX)        TO SO-KELLY                        
007670     MOVE MW-VB-STAKE(WS-BEST-IDX)     TO SO-RECOMMENDED-STAKE            
007680     MOVE MW-VB-SCORE(WS-BEST-IDX)     TO SO-CONFIDENCE-SCORE             
007690     MOVE MW-VB-LEVEL(WS-BEST-IDX)     TO SO-CONFIDENCE-LEVEL.            
007700*                                                                         
007710* ARBITRAGE FALLBACK - ONLY TESTED WHEN NEITHER PLAYER CLEARED            
007720* THE VALUE-BET TEST.  REQ #TB-151.                                       
007730 470-ARBITRAGE-TEST.                                                      
007740     IF MW-TOTAL-PROB IS GREATER THAN OR EQUAL TO WS-ARB-CUTOFF           
007750        GO TO 470-ARBITRAGE-EXIT                                          
007760     END-IF                                                               
007770     COMPUTE WA-PROFIT ROUNDED = 1 - MW-TOTAL-PROB                        
007780     COMPUTE WA-P1-STAKE ROUNDED =                                        
007790             1 / (MW-ODDS(1) * MW-TOTAL-PROB)                             
007800     COMPUTE WA-P2-STAKE ROUNDED =                                        
007810             1 / (MW-ODDS(2) * MW-TOTAL-PROB)                             
007820     MOVE MW-MATCH-ID     TO SO-MATCH-ID                                  
007830     MOVE MW-TOURNAMENT   TO SO-TOURNAMENT                                
007840     MOVE MW-PLAYER-NAME(1) TO SO-PLAYER1                                 
007850     MOVE MW-PLAYER-NAME(2) TO SO-PLAYER2                                 
007860     MOVE "ARBITRAGE"     TO SO-SIGNAL-TYPE                               
007870     MOVE "ARBITRAGE"     TO SO-RECOMMENDED-BET                           
007880     MOVE SPACES           TO SO-PLAYER-NAME                              
007890     MOVE MW-ODDS(1)       TO SO-ODDS                                     
007900     MOVE MW-RAW-PROB(1)   TO SO-IMPLIED-PROB                             
007910     MOVE WA-PROFIT        TO SO-EXPECTED-VALUE                           
007920     MOVE ZERO             TO SO-KELLY                                    
007930     COMPUTE SO-RECOMMENDED-STAKE ROUNDED =                               
007940             (WA-P1-STAKE + WA-P2-STAKE) / 2                              
007950     MOVE WS-ARB-SCORE     TO SO-CONFIDENCE-SCORE                         
007960     MOVE "HIGH"           TO SO-CONFIDENCE-LEVEL                         
007970     PERFORM 490-APPEND-SIGNAL-ENTRY.                                     
007980*                                                                         
007990 470-ARBITRAGE-EXIT.                                                      
008000     EXIT.                                                                
008010*                                                                         
008020* APPEND THE SIGNAL JUST BUILT TO THE SORT TABLE AND ROLL THE             
008030* SUMMARY COUNTERS.                                                       
008040 490-APPEND-SIGNAL-ENTRY.                                                 
008050     ADD 1 TO WS-SIG-CT                                                   
008060     MOVE SIGNAL-OUT-REC      TO WT-IMAGE(WS-SIG-CT)                      
008070     MOVE SO-CONFIDENCE-SCORE TO WT-CONF-SCORE(WS-SIG-CT)                 
008080     MOVE SO-EXPECTED-VALUE   TO WT-EXP-VALUE(WS-SIG-CT)                  
008090     IF SO-SIGNAL-TYPE EQUAL "VALUE-BET"                                  
008100        ADD 1 TO WS-VALBET-CT                                             
008110        ADD 1 TO WS-VB-CT                                                 
008120        ADD SO-EXPECTED-VALUE TO WS-VB-EV-TOTAL                           
008130     ELSE                                                                 
008140        ADD 1 TO WS-ARB-CT                                                
008150     END-IF                                                               
008160     IF SO-CONFIDENCE-LEVEL EQUAL "HIGH"                                  
008170        ADD 1 TO WS-HIGH-CT                                               
008180     ELSE                                                                 
008190        IF SO-CONFIDENCE-LEVEL EQUAL "MEDIUM"                             
008200           ADD 1 TO WS-MED-CT                                             
008210        ELSE                                                              
008220           ADD 1 TO WS-LOW-CT                                             
008230        END-IF                                                            
008240     END-IF.                                                              
008250*                                                                         
008260* INSERTION SORT OF THE SIGNAL TABLE - DESCENDING CONFIDENCE              
008270* SCORE, TIE-BROKEN DESCENDING EXPECTED VALUE.  PLAIN SUBSCRIPTS          
008280* ONLY, NO SORT VERB IN THIS SHOP'S STANDARD.                             
008290 500-RANK-SIGNALS.                                                        
008300     IF WS-SIG-CT IS LESS THAN 2                                          
008310        GO TO 500-RANK-EXIT                                               
008320     END-IF                                                               
008330     PERFORM 510-OUTER-PASS                                               
008340             VARYING WS-SORT-SUB1 FROM 2 BY 1                             
008350             UNTIL WS-SORT-SUB1 IS GREATER THAN WS-SIG-CT.                
008360*                                                                         
008370 500-RANK-EXIT.                                                           
008380     EXIT.                                                                
008390*                                                                         
008400 510-OUTER-PASS.                                                          
008410     MOVE WT-IMAGE(WS-SORT-SUB1)     TO WT-SWAP-IMAGE                     
008420     MOVE WT-CONF-SCORE(WS-SORT-SUB1) TO WT-SWAP-SCORE                    
008430     MOVE WT-EXP-VALUE(WS-SORT-SUB1)  TO WT-SWAP-EXP-VALUE                
008440     MOVE WS-SORT-SUB1 TO WS-SORT-SUB2                                    
008450     MOVE "Y" TO WS-SHIFT-FLAG                                            
008460     PERFORM 513-TEST-AND-SHIFT THRU 513-EXIT                             
008470             UNTIL NOT WS-KEEP-SHIFTING                                   
008480     MOVE WT-SWAP-IMAGE     TO WT-IMAGE(WS-SORT-SUB2)                     
008490     MOVE WT-SWAP-SCORE     TO WT-CONF-SCORE(WS-SORT-SUB2)                
008500     MOVE WT-SWAP-EXP-VALUE TO WT-EXP-VALUE(WS-SORT-SUB2).                
008510*                                                                         
008520* SHIFTS THE ENTRY ABOVE THE GAP DOWN ONE SLOT WHEN IT BELONGS            
008530* AFTER THE ENTRY BEING INSERTED (LOWER SCORE, OR TIED AND                
008540* LOWER EV); STOPS AT SLOT 1 OR THE FIRST ENTRY IN ORDER.                 
008550 513-TEST-AND-SHIFT.                                                      
008560     IF WS-SORT-SUB2 EQUAL 1                                              
008570        MOVE "N" TO WS-SHIFT-FLAG                                         
008580        GO TO 513-EXIT                                                    
008590     END-IF                                                               
008600     IF WT-CONF-SCORE(WS-SORT-SUB2 - 1) IS LESS THAN                      
008610             WT-SWAP-SCORE                                                
008620        OR (WT-CONF-SCORE(WS-SORT-SUB2 - 1) EQUAL                         
008630                WT-SWAP-SCORE                                             
008640            AND WT-EXP-VALUE(WS-SORT-SUB2 - 1) IS LESS THAN               
008650                WT-SWAP-EXP-VALUE)                                        
008660        PERFORM 515-SHIFT-DOWN                                            
008670        MOVE "Y" TO WS-SHIFT-FLAG                                         
008680     ELSE                                                                 
008690        MOVE "N" TO WS-SHIFT-FLAG                                         
008700     END-IF.                                                              
008710*                                                                         
008720 513-EXIT.                                                                
008730     EXIT.                                                                
008740*                                                                         
008750 515-SHIFT-DOWN.                                                          
008760     MOVE WT-IMAGE(WS-SORT-SUB2 - 1)     TO WT-IMAGE(WS-SORT-SUB2)        
008770     MOVE WT-CONF-SCORE(WS-SORT-SUB2 - 1)                                 
008780                                   TO WT-CONF-SCORE(WS-SORT-SUB2)         
008790     MOVE WT-EXP-VALUE(WS-SORT-SUB2 - 1)                                  
008800                                   TO WT-EXP-VALUE(WS-SORT-SUB2)          
008810     SUBTRACT 1 FROM WS-SORT-SUB2.                                        
008820*                                                                         
008830* WRITE EVERY SORTED ENTRY, PATCHING RANK/PRIORITY IN THROUGH             
008840* THE SIGNAL-RANK-AREA OVERLAY.  REQ #TB-233.                             
008850 550-WRITE-SIGNALS.                                                       
008860     MOVE WT-IMAGE(WS-SORT-SUB1) TO SIGNAL-OUT-REC                        
008870     MOVE WS-SORT-SUB1 TO SRA-RANK                                        
008880     PERFORM 560-ASSIGN-PRIORITY                                          
008890     WRITE SIGNAL-OUT-REC.                                                
008900*                                                                         
008910 560-ASSIGN-PRIORITY.                                                     
008920     IF WS-SORT-SUB1 IS LESS THAN OR EQUAL TO 5                           
008930        MOVE "HIGH" TO SRA-PRIORITY                                       
008940     ELSE                                                                 
008950        IF WS-SORT-SUB1 IS LESS THAN OR EQUAL TO 15                       
008960           MOVE "MEDIUM" TO SRA-PRIORITY                                  
008970        ELSE                                                              
008980           MOVE "LOW" TO SRA-PRIORITY                                     
008990        END-IF                                                            
009000     END-IF.                                                              
009010*                                                                         
009020* OPERATOR-CONSOLE SUMMARY - NOT PART OF ANY OUTPUT FILE. THE             
009030* BACKTEST REPORT IN STEP 2 RECOMPUTES ITS OWN SIGNAL SUMMARY             
009040* FROM THE SIGNALS DD.                                                    
009050 580-SUMMARY-TOTALS.                                                      
009060     IF WS-VB-CT IS GREATER THAN ZERO                                     
009070        COMPUTE WS-VB-EV-AVG ROUNDED =                                    
009080                WS-VB-EV-TOTAL / WS-VB-CT                                 
009090     ELSE                                                                 
009100        MOVE ZERO TO WS-VB-EV-AVG                                         
009110     END-IF                                                               
009120     DISPLAY "VALUEBET - MATCHES READ    : " WS-READ-CT                   
009130     DISPLAY "VALUEBET - MATCHES VALID    : " WS-VALID-CT                 
009140     DISPLAY "VALUEBET - MATCHES DROPPED  : " WS-DROP-CT                  
009150     DISPLAY "VALUEBET - SIGNALS WRITTEN  : " WS-SIG-CT                   
009160     DISPLAY "VALUEBET - VALUE-BET SIGNALS: " WS-VALBET-CT                
009170     DISPLAY "VALUEBET - ARBITRAGE SIGNALS: " WS-ARB-CT                   
009180     DISPLAY "VALUEBET - HIGH/MED/LOW     : " WS-HIGH-CT                  
009190             "/" WS-MED-CT "/" WS-LOW-CT                                  
009200     DISPLAY "VALUEBET - AVG VALUE-BET EV : " WS-VB-EV-AVG.               
009210*                                                                         
009220* DUMP OF THE RAW PLAYER-DATA BYTES FOR THE MATCH JUST                    
009230* PROCESSED - ON ONLY WHEN THE JOB IS SUBMITTED PARM='UPSI=1'.            
009240* REQ #TB-201.                                                            
009250 995-TRACE-DUMP.                                                          
009260     DISPLAY WS-TRACE-HDR                                                 
009270     DISPLAY "P1: " MW-TRACE-ENTRY(1)                                     
009280     DISPLAY "P2: " MW-TRACE-ENTRY(2).                                    
009290*                                                                         
009300 900-CLOSE-FILES.                                                         
009310     CLOSE MATCH-IN-FILE                                                  
009320     CLOSE SIGNAL-OUT-FILE.                                               
009330                                                                          
009340                                                                          
